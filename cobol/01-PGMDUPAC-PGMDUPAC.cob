000010******************************************************************
000020 IDENTIFICATION DIVISION.
000030******************************************************************
000040
000050 PROGRAM-ID.    PGMDUPAC.
000060 AUTHOR.        R. ESCALANTE.
000070 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AREA DEPORTES.
000080 DATE-WRITTEN.  1991-06-14.
000090 DATE-COMPILED.
000100 SECURITY.      CONFIDENCIAL - USO INTERNO.
000110
000120*----------------------------------------------------------------*
000130*   DEPURADOR DE ACTIVIDADES DUPLICADAS DEL PLANILLERO DE        *
000140*   ENTRENAMIENTO (PROCESO BATCH NOCTURNO)                       *
000150*----------------------------------------------------------------*
000160
000170*----------------------------------------------------------------*
000180*  ESTE PROGRAMA LEE EL ARCHIVO DE ACTIVIDADES DE UN DEPORTISTA  *
000190*  (CARGADAS DESDE RELOJES/APLICACIONES DISTINTAS, QUE A VECES   *
000200*  QUEDAN DUPLICADAS POR SINCRONIZACION CRUZADA) Y ARMA, PARA    *
000210*  CADA FECHA CON DOS O MAS ACTIVIDADES, LOS PARES QUE SE        *
000220*  SUPERPONEN EN EL TIEMPO LO SUFICIENTE COMO PARA SER LA        *
000230*  MISMA SALIDA REGISTRADA DOS VECES.                            *
000240*                                                                *
000250*  PARA CADA PAR SOSPECHOSO CALCULA UN PUNTAJE DE CALIDAD DE     *
000260*  LOS DATOS DE CADA ACTIVIDAD (SENSORES PRESENTES, GPS,         *
000270*  INTERACCION SOCIAL, CARGA MANUAL) Y RECOMIENDA CUAL DE LAS    *
000280*  DOS CONSERVAR Y CUAL DAR DE BAJA, DEJANDO TODO ASENTADO EN    *
000290*  EL REPORTE DE SALIDA. EL PROGRAMA NO BORRA NADA POR SI SOLO   *
000300*  (ES UN LISTADO PARA REVISION, NO UN PROCESO DE BAJA).         *
000310*----------------------------------------------------------------*
000320
000330*----------------------------------------------------------------*
000340*                    H I S T O R I A L                          *
000350*----------------------------------------------------------------*
000360*  1991-06-14 RES 9100-001 VERSION INICIAL DEL PROGRAMA.         *
000370*  1991-11-02 RES 9100-014 CORRIGE TOPE DE TABLA DE ACTIVIDADES  *
000380*             A 500 (DESBORDABA CON LA CARGA DE MARATON).        *
000390*  1992-03-20 JOS 9200-007 AGREGA CLASIFICACION DE CONFIANZA POR *
000400*             DISPOSITIVO EN EL LISTADO DE PARES.                *
000410*  1993-07-09 JOS 9300-022 CORRIGE CALCULO DE SOLAPAMIENTO       *
000420*             CUANDO EL RELOJ DE UN DISPOSITIVO QUEDA ATRASADO.  *
000430*  1994-01-11 MFB 9400-003 AGREGA PRUEBA DE DESFASAJE DE RELOJ   *
000440*             (+-1 HORA) ANTES DE DESCARTAR UN PAR.              *
000450*  1995-05-30 MFB 9500-018 AJUSTA REDONDEO DE PORCENTAJES A 2    *
000460*             DECIMALES (SOLAPAMIENTO Y DIFERENCIA DE DISTANCIA  *
000470*             Y DURACION).                                      *
000480*  1996-02-14 RES 9600-005 AGREGA LISTADO DE BAJA SUGERIDA AL    *
000490*             PIE DEL REPORTE.                                  *
000500*  1997-09-08 JOS 9700-011 CORRIGE PENALIZACION POR CARGA        *
000510*             MANUAL QUE SE APLICABA DOS VECES EN EL MISMO PAR.  *
000520*  1998-12-03 MFB 9800-031 REVISION Y2K - FECHA DE ACTIVIDAD A   *
000530*             8 DIGITOS (AAAAMMDD), YA NO SE USAN LOS 2          *
000540*             DIGITOS DE ANIO DEL FORMATO VIEJO.                 *
000550*  1999-01-19 MFB 9900-002 VERIFICACION POST Y2K SOBRE EL        *
000560*             ARCHIVO DE ACTIVIDADES, SIN NOVEDAD.               *
000570*  2000-06-27 RES 0000-009 AGREGA BONIFICACION DE PUNTAJE POR    *
000580*             DISPOSITIVOS NUEVOS (STRYD).                       *
000590*  2001-10-15 JOS 0100-004 CORRIGE EMPATE DE PUNTAJE EN LA       *
000600*             RECOMENDACION DE BAJA (TOMABA SIEMPRE LA PRIMERA). *
000610*  2002-08-02 JOS 0200-013 AGREGA CLASIFICACION DE CONFIANZA     *
000620*             'MEDIUM-HIGH' PARA DISPOSITIVOS FITBIT Y COROS.    *
000630*  2003-04-11 RES 0300-006 AGREGA DERIVACION DE DURACION         *
000640*             FALTANTE A PARTIR DE DISTANCIA Y VELOCIDAD         *
000650*             PROMEDIO, PARA LOS DISPOSITIVOS QUE NO MANDAN EL   *
000660*             TIEMPO TRANSCURRIDO.                              *
000670*  2003-09-02 JOS 0300-019 CORRIGE EL LISTADO DE BAJA SUGERIDA:  *
000680*             QUEDABA GRABANDO EL NOMBRE DEL DISPOSITIVO EN EL   *
000690*             LUGAR DEL LINK DE BORRADO, EN VEZ DE ARMAR LA URL  *
000700*             DE LA ACTIVIDAD A BORRAR.                          *
000710*  2004-02-20 MFB 0400-004 CORRIGE EL FORMATO DE DURACION Y DE   *
000720*             DIFERENCIA HORARIA DEL REPORTE DE PARES (NO        *
000730*             RESPETABA EL FORMATO ABREVIADO PARA MENOS DE UNA   *
000740*             HORA) Y EL PORCENTAJE DE SOLAPAMIENTO (SALIA SIN   *
000750*             EDITAR, CON EL SUFIJO 'PCT' EN VEZ DEL SIMBOLO %). *
000760*  2004-02-20 MFB 0400-005 QUITA EL SPECIAL-NAMES CON EL         *
000770*             CONMUTADOR DE TRAZA Y LA CLASE ALFABETICA QUE      *
000780*             HABIAN QUEDADO SIN USO DESDE LA VERSION INICIAL.   *
000790*  2004-05-18 RES 0400-011 REHACE EL ENCABEZADO Y LOS ROTULOS    *
000800*             DEL BLOQUE DE PARES A PEDIDO DEL AREA DE DEPORTES: *
000810*             NUMERO DE PAR SOBRE EL TOTAL, ROTULOS ACTIVITY 1/2,*
000820*             MARCA SI/NO DE FC, POTENCIA, CADENCIA Y MAPA CON   *
000830*             UNIDAD, PUNTAJE SOBRE 100 Y CONTADOR UNICO DE      *
000840*             INTERACCIONES SOCIALES (ANTES SALIAN KUDOS Y       *
000850*             COMENTARIOS POR SEPARADO). DE PASO SE CORRIGE QUE  *
000860*             2719-LINEA-CADENCIA NO ESTABA MOVIENDO EL VALOR    *
000870*             DE CADENCIA PROMEDIO A LA LINEA.                   *
000880*  2004-05-18 RES 0400-012 LA RECOMENDACION DE BAJA AHORA CITA   *
000890*             'ACTIVITY 1' O 'ACTIVITY 2' EN VEZ DEL ID, PARA    *
000900*             QUE COINCIDA CON EL NUEVO ROTULO DE NOMBRE. AJUSTA *
000910*             TAMBIEN LOS ROTULOS DEL RESUMEN FINAL Y AGREGA LA  *
000920*             SEGUNDA LINEA DE IGUALES ANTES DEL LISTADO DE      *
000930*             BAJA SUGERIDA.                                     *
000940*  2004-08-03 JOS 0400-017 REPONE EL CONFIGURATION SECTION CON   *
000950*             SPECIAL-NAMES (SIN DECIMAL-POINT IS COMMA, QUE NO  *
000960*             CORRESPONDE A ESTE PROGRAMA) QUE SE HABIA QUITADO  *
000970*             POR COMPLETO EN 0400-005.                          *
000980*  2004-08-03 JOS 0400-018 REEMPLAZA LOS GO TO DE 2510 Y 2520    *
000990*             POR EVALUATE TRUE, IGUAL QUE EN 2340, PARA NO      *
001000*             MEZCLAR ESTILOS DE SALTEO DE PARRAFO EN EL MISMO   *
001010*             PROGRAMA.                                          *
001020*  2004-08-03 JOS 0400-019 CORRIGE EL PORCENTAJE DE SOLAPAMIENTO *
001030*             DEL REPORTE DE PARES, QUE SALIA TRUNCADO A 1       *
001040*             DECIMAL EN VEZ DE REDONDEADO (POR EJEMPLO 79.96%   *
001050*             SALIA COMO 79.9% EN VEZ DE 80.0%).                 *
001060*----------------------------------------------------------------*
001070
001080******************************************************************
001090 ENVIRONMENT DIVISION.
001100******************************************************************
001110
001120*----------------------------------------------------------------*
001130 CONFIGURATION SECTION.
001140*----------------------------------------------------------------*
001150 SPECIAL-NAMES.
001160
001170*----------------------------------------------------------------*
001180 INPUT-OUTPUT SECTION.
001190*----------------------------------------------------------------*
001200 FILE-CONTROL.
001210
001220     SELECT ENTRADA ASSIGN TO ENTRADA
001230                     FILE STATUS IS FS-ENTRADA.
001240
001250     SELECT SALIDA  ASSIGN TO SALIDA
001260                     FILE STATUS IS FS-SALIDA.
001270
001280 I-O-CONTROL.
001290
001300******************************************************************
001310 DATA DIVISION.
001320******************************************************************
001330
001340*----------------------------------------------------------------*
001350 FILE SECTION.
001360*----------------------------------------------------------------*
001370
001380 FD   ENTRADA
001390      RECORDING MODE IS F.
001400 01   REG-ENTRADA.
001410      05  REG-ENTRADA-DATO                         PIC X(135).
001420      05  FILLER                                   PIC X(005).
001430
001440 FD   SALIDA
001450      RECORDING MODE IS F.
001460 01   REG-SALIDA.
001470      05  REG-SALIDA-DATO                          PIC X(127).
001480      05  FILLER                                   PIC X(005).
001490
001500*----------------------------------------------------------------*
001510 WORKING-STORAGE SECTION.
001520*----------------------------------------------------------------*
001530
001540*----------------------------------------------------------------*
001550*               A R E A  D E  C O N S T A N T E S                *
001560*----------------------------------------------------------------*
001570
001580 01 CT-CONSTANTES.
001590     02 CT-PROGRAMA                   PIC X(08)  VALUE 'PGMDUPAC'.
001600     02 CT-OPEN                       PIC X(08)  VALUE 'OPEN    '.
001610     02 CT-READ                       PIC X(08)  VALUE 'READ    '.
001620     02 CT-WRITE                      PIC X(08)  VALUE 'WRITE   '.
001630     02 CT-SIZE                       PIC X(08)  VALUE 'SIZE    '.
001640     02 CT-CLOSE                      PIC X(08)  VALUE 'CLOSE   '.
001650     02 CT-ENTRADA                    PIC X(08)  VALUE 'ENTRADA '.
001660     02 CT-SALIDA                     PIC X(08)  VALUE 'SALIDA  '.
001670     02 CT-LINEA-IGUAL-60             PIC X(60)  VALUE ALL '='.
001680     02 CT-LINEA-GUION-60             PIC X(60)  VALUE ALL '-'.
001690     02 FILLER                        PIC X(04)  VALUE SPACES.
001700
001710*----------------------------------------------------------------*
001720*          A R E A  D E  P A R A M E T R O S  (C O N F I G)      *
001730*----------------------------------------------------------------*
001740
001750 01 CF-PARAMETROS.
001760     02 CF-VENTANA-MINUTOS            PIC 9(03)  VALUE 10.
001770     02 CF-TOL-DISTANCIA-PCT          PIC 9(03)  VALUE 5.
001780     02 CF-TOL-DURACION-PCT           PIC 9(03)  VALUE 5.
001790     02 CF-SOLAPE-MINIMO-PCT          PIC 9(03)  VALUE 80.
001800     02 FILLER                        PIC X(08)  VALUE SPACES.
001810
001820*----------------------------------------------------------------*
001830*               A R E A  D E  V A R I A B L E S                  *
001840*----------------------------------------------------------------*
001850
001860 01 WS-VARIABLES.
001870     02 WS-PARRAFO                    PIC X(50).
001880     02 WS-I                          PIC 9(03)  COMP VALUE 0.
001890     02 WS-J                          PIC 9(03)  COMP VALUE 0.
001900     02 WS-K                          PIC 9(03)  COMP VALUE 0.
001910     02 WS-IX-PUNTAJE                 PIC 9(03)  COMP VALUE 0.
001920     02 WS-PUNTERO                    PIC 9(02)  COMP VALUE 1.
001930     02 WS-ORDENADO-SW                PIC X(01)  VALUE 'N'.
001940        88 WS-TABLA-ORDENADA                  VALUE 'Y'.
001950     02 WS-ES-CANDIDATO-SW            PIC X(01)  VALUE 'N'.
001960        88 WS-PAR-ES-CANDIDATO                VALUE 'Y'.
001970     02 WS-PASA-DISTANCIA-SW          PIC X(01)  VALUE 'N'.
001980        88 WS-PASA-DISTANCIA                  VALUE 'Y'.
001990     02 WS-PASA-DURACION-SW           PIC X(01)  VALUE 'N'.
002000        88 WS-PASA-DURACION                   VALUE 'Y'.
002010     02 WS-DESPLAZ-PRUEBA             PIC S9(05) COMP VALUE 0.
002020     02 WS-MEJOR-DESPLAZ              PIC S9(05) COMP VALUE 0.
002030     02 WS-SEG-INICIO-1               PIC S9(07) COMP VALUE 0.
002040     02 WS-SEG-INICIO-2               PIC S9(07) COMP VALUE 0.
002050     02 WS-FIN-1                      PIC S9(07) COMP VALUE 0.
002060     02 WS-FIN-2                      PIC S9(07) COMP VALUE 0.
002070     02 WS-MAYOR-INICIO               PIC S9(07) COMP VALUE 0.
002080     02 WS-MENOR-FIN                  PIC S9(07) COMP VALUE 0.
002090     02 WS-SOLAPE-SEGS                PIC S9(07) COMP VALUE 0.
002100     02 WS-MIN-DURACION               PIC S9(07) COMP VALUE 0.
002110     02 WS-DIF-SEGS-PRUEBA            PIC S9(07) COMP VALUE 0.
002120     02 WS-DIF-PUNTAJE                PIC S9(03) COMP VALUE 0.
002130     02 WS-SCORE-CALC                 PIC S9(03) COMP VALUE 0.
002140     02 WS-SOLAPE-PCT-PRUEBA          PIC 9(03)V99    VALUE 0.
002150     02 WS-MEJOR-SOLAPE-PCT           PIC 9(03)V99    VALUE 0.
002160     02 WS-MEJOR-DIF-SEGS             PIC 9(06)       VALUE 0.
002170     02 WS-DIST-MAYOR                 PIC 9(07)V99    VALUE 0.
002180     02 WS-DIST-MENOR                 PIC 9(07)V99    VALUE 0.
002190     02 WS-DIST-DIFF-ABS              PIC 9(07)V99    VALUE 0.
002200     02 WS-DIST-PCT-DIFF              PIC 9(03)V99    VALUE 0.
002210     02 WS-DUR-MAYOR                  PIC 9(06)       VALUE 0.
002220     02 WS-DUR-MENOR                  PIC 9(06)       VALUE 0.
002230     02 WS-DUR-DIFF-ABS               PIC 9(06)       VALUE 0.
002240     02 WS-DUR-PCT-DIFF               PIC 9(03)V99    VALUE 0.
002250     02 WS-DISPOSITIVO-MIN            PIC X(20)       VALUE SPACES.
002260     02 WS-BONIF-DISPOSITIVO          PIC 9(02)  COMP VALUE 0.
002270     02 WS-POS-GARMIN                 PIC 9(02)  COMP VALUE 0.
002280     02 WS-POS-WAHOO                  PIC 9(02)  COMP VALUE 0.
002290     02 WS-POS-POLAR                  PIC 9(02)  COMP VALUE 0.
002300     02 WS-POS-SUUNTO                 PIC 9(02)  COMP VALUE 0.
002310     02 WS-POS-STRYD                  PIC 9(02)  COMP VALUE 0.
002320     02 WS-POS-FITBIT                 PIC 9(02)  COMP VALUE 0.
002330     02 WS-POS-COROS                  PIC 9(02)  COMP VALUE 0.
002340     02 WS-POS-APPLEW                 PIC 9(02)  COMP VALUE 0.
002350     02 WS-POS-IPHONE                 PIC 9(02)  COMP VALUE 0.
002360     02 WS-POS-ANDROID                PIC 9(02)  COMP VALUE 0.
002370     02 WS-POS-STRAVA                 PIC 9(02)  COMP VALUE 0.
002380     02 WS-SCORE-EDIT-1               PIC ZZ9.
002390     02 WS-SCORE-EDIT-2               PIC ZZ9.
002400     02 WS-LINEA-IZQ                  PIC X(40)       VALUE SPACES.
002410     02 WS-LINEA-DER                  PIC X(40)       VALUE SPACES.
002420     02 WS-SEGS-FORMATEAR             PIC 9(06)  COMP VALUE 0.
002430     02 WS-METROS-FORMATEAR           PIC 9(07)V99    VALUE 0.
002440     02 WS-HORAS-CALC                 PIC 9(03)  COMP VALUE 0.
002450     02 WS-MINUTOS-CALC               PIC 9(02)  COMP VALUE 0.
002460     02 WS-SEGUNDOS-CALC              PIC 9(02)  COMP VALUE 0.
002470     02 WS-RESTO-CALC                 PIC 9(06)  COMP VALUE 0.
002480     02 WS-KM-CALC                    PIC 9(04)V99    VALUE 0.
002490     02 WS-H-EDIT                     PIC Z9.
002500     02 WS-MM-EDIT                    PIC 99.
002510     02 WS-SS-EDIT                    PIC 99.
002520     02 WS-DURACION-EDIT              PIC X(08)       VALUE SPACES.
002530     02 WS-DIFERENCIA-EDIT            PIC X(16)       VALUE SPACES.
002540     02 WS-KM-EDIT                    PIC ZZZ9.99.
002550     02 WS-DUR-EDIT-1                 PIC X(08)       VALUE SPACES.
002560     02 WS-DUR-EDIT-2                 PIC X(08)       VALUE SPACES.
002570     02 WS-KM-EDIT-1                  PIC ZZZ9.99.
002580     02 WS-KM-EDIT-2                  PIC ZZZ9.99.
002590     02 WS-INDICE-EDIT                PIC Z9.
002600     02 WS-SOLAPE-1DEC                PIC 9(03)V9     VALUE 0.
002610     02 WS-SOLAPE-EDIT                PIC ZZ9.9.
002620     02 WS-DIF-EDIT-1                 PIC Z9.
002630     02 WS-DIF-EDIT-2                 PIC Z9.
002640     02 WS-FC-EDIT-1                  PIC ZZ9.
002650     02 WS-FC-EDIT-2                  PIC ZZ9.
002660     02 WS-POT-EDIT-1                 PIC ZZZ9.
002670     02 WS-POT-EDIT-2                 PIC ZZZ9.
002680     02 WS-CAD-EDIT-1                 PIC ZZ9.
002690     02 WS-CAD-EDIT-2                 PIC ZZ9.
002700     02 WS-SOCIAL-CALC-1              PIC 9(05)  COMP VALUE 0.
002710     02 WS-SOCIAL-CALC-2              PIC 9(05)  COMP VALUE 0.
002720     02 WS-SOCIAL-EDIT-1              PIC ZZZZ9.
002730     02 WS-SOCIAL-EDIT-2              PIC ZZZZ9.
002740     02 WS-PAR-NUM-EDIT               PIC ZZ9.
002750     02 WS-PAR-TOT-EDIT               PIC ZZ9.
002760     02 FILLER                        PIC X(08)       VALUE SPACES.
002770
002780*----------------------------------------------------------------*
002790*           A U X I L I A R E S  P A R A  E R R O R E S          *
002800*----------------------------------------------------------------*
002810
002820 01 AUXILIARES.
002830     02 W-N-ERROR                     PIC 9(02)  VALUE ZEROS.
002840     02 AUX-ERR-TIPO                  PIC 9(02)  VALUE ZEROS.
002850     02 AUX-ERR-ACCION                PIC X(10)  VALUE SPACES.
002860     02 AUX-ERR-NOMBRE                PIC X(18)  VALUE SPACES.
002870     02 AUX-ERR-STATUS                PIC X(04)  VALUE SPACES.
002880     02 AUX-ERR-MENSAJE               PIC X(50)  VALUE SPACES.
002890     02 AUX-ERR-RUTINA                PIC X(10)  VALUE SPACES.
002900     02 FILLER                        PIC X(04)  VALUE SPACES.
002910
002920*----------------------------------------------------------------*
002930*               A R E A  D E  C O N T A D O R E S                *
002940*----------------------------------------------------------------*
002950
002960 01 CNT-CONTADORES.
002970     02 CNT-ACTIVIDADES-LEIDAS        PIC 9(05)  COMP VALUE 0.
002980     02 CNT-LINEAS-GRABADAS           PIC 9(07)  COMP VALUE 0.
002990     02 FILLER                        PIC X(04)  VALUE SPACES.
003000
003010*----------------------------------------------------------------*
003020*               A R E A  D E  A C U M U L A D O R E S            *
003030*----------------------------------------------------------------*
003040
003050 01 ACM-ACUMULADORES.
003060     02 ACM-TOTAL-ACTIVIDADES         PIC 9(05)  COMP VALUE 0.
003070     02 ACM-TOTAL-PARES               PIC 9(05)  COMP VALUE 0.
003080     02 ACM-TOTAL-BORRAR              PIC 9(05)  COMP VALUE 0.
003090     02 FILLER                        PIC X(04)  VALUE SPACES.
003100
003110*----------------------------------------------------------------*
003120*               A R E A  D E  F I L E - S T A T U S              *
003130*----------------------------------------------------------------*
003140
003150 01 FS-FILE-STATUS.
003160     02 FS-ENTRADA                    PIC X(02).
003170        88 FS-ENTRADA-OK                       VALUE '00'.
003180        88 FS-ENTRADA-EOF                      VALUE '10'.
003190
003200     02 FS-SALIDA                     PIC X(02).
003210        88 FS-SALIDA-OK                        VALUE '00'.
003220     02 FILLER                        PIC X(04)  VALUE SPACES.
003230
003240*----------------------------------------------------------------*
003250*       A R E A  D E  F O R M A T O  D E  R E G I S T R O S      *
003260*----------------------------------------------------------------*
003270
003280*  COPIA PLANA DEL REGISTRO LEIDO DEL ARCHIVO DE ACTIVIDADES,
003290*  ANTES DE PASARLO A LA FILA DE LA TABLA (MISMO LARGO, MISMO
003300*  ORDEN DE CAMPOS QUE CPACTDU). SE USA TAMBIEN COMO CAMPO
003310*  AUXILIAR PARA EL INTERCAMBIO DE FILAS AL ORDENAR LA TABLA.
003320
003330 01  WS-REG-ACTIVIDAD.
003340     05  WS-REG-ACTIVIDAD-DATO         PIC X(135).
003350     05  FILLER                        PIC X(005).
003360
003370*----------------------------------------------------------------*
003380*           A R E A  D E  C O P Y S  /  T A B L A S              *
003390*----------------------------------------------------------------*
003400
003410 01 WS-T-ACTIVIDADES.
003420    03 ACTD-FILA OCCURS 500 TIMES.
003430*    COPY CPACTDU.
003440     COPY CPACTDU.
003450
003460 01 WS-T-PARES.
003470    03 DUPR-FILA OCCURS 250 TIMES.
003480*    COPY CPDUPPR.
003490     COPY CPDUPPR.
003500
003510 01 WS-T-BORRAR.
003520    03 BOR-FILA OCCURS 250 TIMES.
003530     05 BOR-ID                        PIC 9(10).
003540     05 BOR-NOMBRE                    PIC X(25).
003550     05 BOR-URL                       PIC X(45).
003560     05 FILLER                        PIC X(05).
003570
003580******************************************************************
003590 PROCEDURE DIVISION.
003600******************************************************************
003610
003620     PERFORM 1000-INICIO
003630        THRU 1000-F-INICIO.
003640
003650     IF ACM-TOTAL-ACTIVIDADES = 0
003660        PERFORM 8100-SIN-ACTIVIDADES
003670           THRU 8100-F-SIN-ACTIVIDADES
003680     ELSE
003690        PERFORM 2000-PROCESO
003700           THRU 2000-F-PROCESO
003710     END-IF.
003720
003730     PERFORM 3000-FIN
003740        THRU 3000-F-FIN.
003750
003760     GOBACK.
003770
003780*----------------------------------------------------------------*
003790*             M O D U L O S  D E  I N I C I O                    *
003800*----------------------------------------------------------------*
003810
003820*----------------------------------------------------------------*
003830*                     1 0 0 0 - I N I C I O                      *
003840*----------------------------------------------------------------*
003850
003860 1000-INICIO.
003870
003880     MOVE '1000-INICIO'                TO WS-PARRAFO.
003890
003900     INITIALIZE WS-VARIABLES
003910                CNT-CONTADORES
003920                ACM-ACUMULADORES
003930                WS-T-ACTIVIDADES
003940                WS-T-PARES
003950                WS-T-BORRAR.
003960
003970     PERFORM 1100-CARGAR-PARAMETROS
003980        THRU 1100-F-CARGAR-PARAMETROS.
003990
004000     PERFORM 1200-ABRIR-ARCHIVOS
004010        THRU 1200-F-ABRIR-ARCHIVOS.
004020
004030     IF FS-ENTRADA-OK
004040        PERFORM 1400-LEER-ACTIVIDAD
004050           THRU 1400-F-LEER-ACTIVIDAD
004060
004070        PERFORM 1600-ALMACENAR-ACTIVIDAD
004080           THRU 1600-F-ALMACENAR-ACTIVIDAD
004090          UNTIL FS-ENTRADA-EOF
004100     END-IF.
004110
004120 1000-F-INICIO.
004130     EXIT.
004140
004150*----------------------------------------------------------------*
004160*           1 1 0 0 - C A R G A R - P A R A M E T R O S          *
004170*----------------------------------------------------------------*
004180
004190 1100-CARGAR-PARAMETROS.
004200
004210     MOVE '1100-CARGAR-PARAMETROS'      TO WS-PARRAFO.
004220
004230*    1994-01-11 MFB - LOS PARAMETROS DE TOLERANCIA SE TOMAN DE
004240*    LOS VALORES POR DEFECTO DE CF-PARAMETROS. EL PROCESO NO
004250*    LEE ARCHIVO DE PARAMETROS (NO HAY PANTALLA NI MENU PARA
004260*    ESTE BATCH, SE CORRE SIEMPRE CON LA CONFIGURACION STANDARD
004270*    DEL DEPARTAMENTO).
004280
004290 1100-F-CARGAR-PARAMETROS.
004300     EXIT.
004310
004320*----------------------------------------------------------------*
004330*            1 2 0 0 - A B R I R - A R C H I V O S               *
004340*----------------------------------------------------------------*
004350
004360 1200-ABRIR-ARCHIVOS.
004370
004380     MOVE '1200-ABRIR-ARCHIVOS'         TO WS-PARRAFO.
004390
004400     OPEN INPUT  ENTRADA.
004410
004420     IF NOT FS-ENTRADA-OK
004430        MOVE CT-OPEN                    TO AUX-ERR-ACCION
004440        MOVE CT-ENTRADA                 TO AUX-ERR-NOMBRE
004450        MOVE FS-ENTRADA                 TO AUX-ERR-STATUS
004460        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
004470        MOVE 10                         TO W-N-ERROR
004480
004490        PERFORM 9000-SALIDA-ERRORES
004500           THRU 9000-F-SALIDA-ERRORES
004510     END-IF.
004520
004530     OPEN OUTPUT SALIDA.
004540
004550     IF NOT FS-SALIDA-OK
004560        MOVE CT-OPEN                    TO AUX-ERR-ACCION
004570        MOVE CT-SALIDA                  TO AUX-ERR-NOMBRE
004580        MOVE FS-SALIDA                  TO AUX-ERR-STATUS
004590        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
004600        MOVE 11                         TO W-N-ERROR
004610
004620        PERFORM 9000-SALIDA-ERRORES
004630           THRU 9000-F-SALIDA-ERRORES
004640     END-IF.
004650
004660 1200-F-ABRIR-ARCHIVOS.
004670     EXIT.
004680
004690*----------------------------------------------------------------*
004700*             1 4 0 0 - L E E R - A C T I V I D A D              *
004710*----------------------------------------------------------------*
004720
004730 1400-LEER-ACTIVIDAD.
004740
004750     MOVE '1400-LEER-ACTIVIDAD'         TO WS-PARRAFO.
004760
004770     READ ENTRADA INTO WS-REG-ACTIVIDAD.
004780
004790     EVALUATE TRUE
004800         WHEN FS-ENTRADA-OK
004810              ADD 1 TO CNT-ACTIVIDADES-LEIDAS
004820
004830         WHEN FS-ENTRADA-EOF
004840              SET FS-ENTRADA-EOF        TO TRUE
004850
004860         WHEN OTHER
004870              MOVE CT-READ              TO AUX-ERR-ACCION
004880              MOVE CT-ENTRADA           TO AUX-ERR-NOMBRE
004890              MOVE FS-ENTRADA           TO AUX-ERR-STATUS
004900              MOVE WS-PARRAFO           TO AUX-ERR-MENSAJE
004910              MOVE 12                   TO W-N-ERROR
004920
004930              PERFORM 9000-SALIDA-ERRORES
004940                 THRU 9000-F-SALIDA-ERRORES
004950     END-EVALUATE.
004960
004970 1400-F-LEER-ACTIVIDAD.
004980     EXIT.
004990
005000*----------------------------------------------------------------*
005010*        1 6 0 0 - A L M A C E N A R - A C T I V I D A D         *
005020*----------------------------------------------------------------*
005030
005040 1600-ALMACENAR-ACTIVIDAD.
005050
005060     MOVE '1600-ALMACENAR-ACTIVIDAD'    TO WS-PARRAFO.
005070
005080     IF ACM-TOTAL-ACTIVIDADES < 500
005090        ADD 1 TO ACM-TOTAL-ACTIVIDADES
005100        MOVE WS-REG-ACTIVIDAD TO ACTD-FILA(ACM-TOTAL-ACTIVIDADES)
005110
005120        PERFORM 1620-DERIVAR-DURACION
005130           THRU 1620-F-DERIVAR-DURACION
005140     ELSE
005150        MOVE CT-SIZE                    TO AUX-ERR-ACCION
005160        MOVE CT-ENTRADA                 TO AUX-ERR-NOMBRE
005170        MOVE SPACES                     TO AUX-ERR-STATUS
005180        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
005190        MOVE 13                         TO W-N-ERROR
005200
005210        PERFORM 9000-SALIDA-ERRORES
005220           THRU 9000-F-SALIDA-ERRORES
005230     END-IF.
005240
005250     PERFORM 1400-LEER-ACTIVIDAD
005260        THRU 1400-F-LEER-ACTIVIDAD.
005270
005280 1600-F-ALMACENAR-ACTIVIDAD.
005290     EXIT.
005300
005310*----------------------------------------------------------------*
005320*      1 6 2 0 - D E R I V A R - D U R A C I O N                  *
005330*----------------------------------------------------------------*
005340*  SI LA ACTIVIDAD NO TRAE DURACION PERO SI TRAE DISTANCIA Y
005350*  VELOCIDAD PROMEDIO, SE DERIVA LA DURACION COMO DISTANCIA /
005360*  VELOCIDAD (EN SEGUNDOS) - 2003-04-11 RES 0300-006, LO MISMO
005370*  QUE HACIA LA CARGA ORIGINAL CUANDO EL DISPOSITIVO NO MANDABA
005380*  EL TIEMPO TRANSCURRIDO.
005390*----------------------------------------------------------------*
005400 1620-DERIVAR-DURACION.
005410
005420     MOVE '1620-DERIVAR-DURACION'        TO WS-PARRAFO.
005430
005440     IF ACTD-DUR-SEGS(ACM-TOTAL-ACTIVIDADES) = 0
005450        AND ACTD-VEL-PROM-MS(ACM-TOTAL-ACTIVIDADES) > 0
005460        AND ACTD-DISTANCIA-M(ACM-TOTAL-ACTIVIDADES) > 0
005470        COMPUTE ACTD-DUR-SEGS(ACM-TOTAL-ACTIVIDADES) ROUNDED =
005480                ACTD-DISTANCIA-M(ACM-TOTAL-ACTIVIDADES) /
005490                ACTD-VEL-PROM-MS(ACM-TOTAL-ACTIVIDADES)
005500     END-IF.
005510
005520 1620-F-DERIVAR-DURACION.
005530     EXIT.
005540
005550*----------------------------------------------------------------*
005560*           M O D U L O S  D E  P R O C E S O                    *
005570*----------------------------------------------------------------*
005580
005590*----------------------------------------------------------------*
005600*                    2 0 0 0 - P R O C E S O                     *
005610*----------------------------------------------------------------*
005620
005630 2000-PROCESO.
005640
005650     MOVE '2000-PROCESO'                TO WS-PARRAFO.
005660
005670     PERFORM 2100-ORDENAR-TABLA
005680        THRU 2100-F-ORDENAR-TABLA.
005690
005700     PERFORM 2150-CALC-PUNTAJES-TABLA
005710        THRU 2150-F-CALC-PUNTAJES-TABLA.
005720
005730     PERFORM 2200-DETECTAR-DUPLICADOS
005740        THRU 2200-F-DETECTAR-DUPLICADOS.
005750
005760     IF ACM-TOTAL-PARES = 0
005770        PERFORM 8200-SIN-DUPLICADOS
005780           THRU 8200-F-SIN-DUPLICADOS
005790     ELSE
005800        PERFORM 2600-IMPRIMIR-PARES
005810           THRU 2600-F-IMPRIMIR-PARES
005820
005830        PERFORM 3400-MOSTRAR-RESUMEN
005840           THRU 3400-F-MOSTRAR-RESUMEN
005850     END-IF.
005860
005870 2000-F-PROCESO.
005880     EXIT.
005890
005900*----------------------------------------------------------------*
005910*              2 1 0 0 - O R D E N A R - T A B L A               *
005920*----------------------------------------------------------------*
005930*  ORDENA LA TABLA DE ACTIVIDADES POR FECHA Y HORA ASCENDENTE.
005940*  DEJA AGRUPADAS -Y EN ORDEN CRONOLOGICO- LAS ACTIVIDADES DE
005950*  UNA MISMA FECHA, QUE ES LO QUE NECESITA 2200 PARA RECORRER
005960*  SOLO LAS FECHAS CON DOS O MAS ACTIVIDADES.
005970*----------------------------------------------------------------*
005980
005990 2100-ORDENAR-TABLA.
006000
006010     MOVE '2100-ORDENAR-TABLA'          TO WS-PARRAFO.
006020
006030     IF ACM-TOTAL-ACTIVIDADES > 1
006040        MOVE 'N'                        TO WS-ORDENADO-SW
006050
006060        PERFORM 2120-PASADA-ORDENAMIENTO
006070           THRU 2120-F-PASADA-ORDENAMIENTO
006080          UNTIL WS-TABLA-ORDENADA
006090     END-IF.
006100
006110 2100-F-ORDENAR-TABLA.
006120     EXIT.
006130
006140 2120-PASADA-ORDENAMIENTO.
006150
006160     MOVE '2120-PASADA-ORDENAMIENTO'    TO WS-PARRAFO.
006170
006180     MOVE 'Y'                           TO WS-ORDENADO-SW.
006190
006200     PERFORM 2140-COMPARAR-Y-SWAP
006210        THRU 2140-F-COMPARAR-Y-SWAP
006220        VARYING WS-I FROM 1 BY 1
006230          UNTIL WS-I = ACM-TOTAL-ACTIVIDADES.
006240
006250 2120-F-PASADA-ORDENAMIENTO.
006260     EXIT.
006270
006280 2140-COMPARAR-Y-SWAP.
006290
006300     COMPUTE WS-J = WS-I + 1.
006310
006320     IF ACTD-FECHA(WS-I) > ACTD-FECHA(WS-J)
006330        OR (ACTD-FECHA(WS-I) = ACTD-FECHA(WS-J)
006340            AND ACTD-HORA(WS-I) > ACTD-HORA(WS-J))
006350        MOVE ACTD-FILA(WS-I)            TO WS-REG-ACTIVIDAD
006360        MOVE ACTD-FILA(WS-J)            TO ACTD-FILA(WS-I)
006370        MOVE WS-REG-ACTIVIDAD           TO ACTD-FILA(WS-J)
006380        MOVE 'N'                        TO WS-ORDENADO-SW
006390     END-IF.
006400
006410 2140-F-COMPARAR-Y-SWAP.
006420     EXIT.
006430
006440*----------------------------------------------------------------*
006450*        2 1 5 0 - C A L C - P U N T A J E S - T A B L A         *
006460*----------------------------------------------------------------*
006470*  CALCULA, PARA CADA ACTIVIDAD DE LA TABLA, EL PUNTAJE DE
006480*  CALIDAD DE DATOS Y EL NIVEL DE CONFIANZA DEL DISPOSITIVO,
006490*  ANTES DE BUSCAR PARES (SE USA TANTO PARA DECIDIR A QUIEN
006500*  RECOMENDAR COMO BAJA COMO PARA EL DETALLE DEL REPORTE).
006510*----------------------------------------------------------------*
006520
006530 2150-CALC-PUNTAJES-TABLA.
006540
006550     MOVE '2150-CALC-PUNTAJES-TABLA'    TO WS-PARRAFO.
006560
006570     IF ACM-TOTAL-ACTIVIDADES > 0
006580        PERFORM 2160-CALC-PUNTAJE-FILA
006590           THRU 2160-F-CALC-PUNTAJE-FILA
006600           VARYING WS-IX-PUNTAJE FROM 1 BY 1
006610             UNTIL WS-IX-PUNTAJE > ACM-TOTAL-ACTIVIDADES
006620     END-IF.
006630
006640 2150-F-CALC-PUNTAJES-TABLA.
006650     EXIT.
006660
006670 2160-CALC-PUNTAJE-FILA.
006680
006690     PERFORM 2500-CALC-PUNTAJE-CALIDAD
006700        THRU 2500-F-CALC-PUNTAJE-CALIDAD.
006710
006720     PERFORM 2520-CLASIFICAR-DISPOSITIVO
006730        THRU 2520-F-CLASIFICAR-DISPOSITIVO.
006740
006750 2160-F-CALC-PUNTAJE-FILA.
006760     EXIT.
006770
006780*----------------------------------------------------------------*
006790*          2 2 0 0 - D E T E C T A R - D U P L I C A D O S       *
006800*----------------------------------------------------------------*
006810
006820 2200-DETECTAR-DUPLICADOS.
006830
006840     MOVE '2200-DETECTAR-DUPLICADOS'    TO WS-PARRAFO.
006850
006860     IF ACM-TOTAL-ACTIVIDADES > 1
006870        PERFORM 2220-RECORRER-ACTIVIDAD-I
006880           THRU 2220-F-RECORRER-ACTIVIDAD-I
006890           VARYING WS-I FROM 1 BY 1
006900             UNTIL WS-I = ACM-TOTAL-ACTIVIDADES
006910     END-IF.
006920
006930 2200-F-DETECTAR-DUPLICADOS.
006940     EXIT.
006950
006960*    RECORRE, PARA CADA ACTIVIDAD I, SOLO LAS ACTIVIDADES J QUE
006970*    LA SIGUEN EN LA TABLA ORDENADA Y TIENEN LA MISMA FECHA; EN
006980*    CUANTO CAMBIA LA FECHA SE CORTA EL RECORRIDO INTERNO (ASI
006990*    QUEDAN AFUERA, SIN COSTO ADICIONAL, LAS FECHAS CON UNA
007000*    SOLA ACTIVIDAD).
007010
007020 2220-RECORRER-ACTIVIDAD-I.
007030
007040     COMPUTE WS-J = WS-I + 1.
007050
007060     PERFORM 2240-RECORRER-ACTIVIDAD-J
007070        THRU 2240-F-RECORRER-ACTIVIDAD-J
007080       UNTIL WS-J > ACM-TOTAL-ACTIVIDADES
007090          OR ACTD-FECHA(WS-J) NOT = ACTD-FECHA(WS-I).
007100
007110 2220-F-RECORRER-ACTIVIDAD-I.
007120     EXIT.
007130
007140 2240-RECORRER-ACTIVIDAD-J.
007150
007160     PERFORM 2300-EVALUAR-PAR-POTENCIAL
007170        THRU 2300-F-EVALUAR-PAR-POTENCIAL.
007180
007190     IF WS-PAR-ES-CANDIDATO
007200        PERFORM 2400-CONSTRUIR-PAR
007210           THRU 2400-F-CONSTRUIR-PAR
007220     END-IF.
007230
007240     ADD 1 TO WS-J.
007250
007260 2240-F-RECORRER-ACTIVIDAD-J.
007270     EXIT.
007280
007290*----------------------------------------------------------------*
007300*       2 3 0 0 - E V A L U A R - P A R - P O T E N C I A L      *
007310*----------------------------------------------------------------*
007320*  PRUEBA SI LAS ACTIVIDADES WS-I Y WS-J SON UN PAR POTENCIAL
007330*  DE DUPLICADO, PROBANDO SIN DESFASAJE DE RELOJ Y, SI HACE
007340*  FALTA, CON +1 HORA Y CON -1 HORA (1994-01-11 MFB). BASTA QUE
007350*  UNO DE LOS TRES DESFASAJES APRUEBE TODAS LAS PRUEBAS.
007360*----------------------------------------------------------------*
007370
007380 2300-EVALUAR-PAR-POTENCIAL.
007390
007400     MOVE '2300-EVALUAR-PAR-POTENCIAL'  TO WS-PARRAFO.
007410
007420     MOVE 'N'                           TO WS-ES-CANDIDATO-SW.
007430
007440     IF ACTD-TIPO(WS-I) = ACTD-TIPO(WS-J)
007450
007460        MOVE +0                         TO WS-DESPLAZ-PRUEBA
007470        PERFORM 2320-PROBAR-DESPLAZAMIENTO
007480           THRU 2320-F-PROBAR-DESPLAZAMIENTO
007490
007500        IF NOT WS-PAR-ES-CANDIDATO
007510           MOVE +3600                   TO WS-DESPLAZ-PRUEBA
007520           PERFORM 2320-PROBAR-DESPLAZAMIENTO
007530              THRU 2320-F-PROBAR-DESPLAZAMIENTO
007540        END-IF
007550
007560        IF NOT WS-PAR-ES-CANDIDATO
007570           MOVE -3600                   TO WS-DESPLAZ-PRUEBA
007580           PERFORM 2320-PROBAR-DESPLAZAMIENTO
007590              THRU 2320-F-PROBAR-DESPLAZAMIENTO
007600        END-IF
007610
007620     END-IF.
007630
007640 2300-F-EVALUAR-PAR-POTENCIAL.
007650     EXIT.
007660
007670 2320-PROBAR-DESPLAZAMIENTO.
007680
007690     COMPUTE WS-SEG-INICIO-1 =
007700             (ACTD-HH(WS-I) * 3600) + (ACTD-MIN(WS-I) * 60)
007710              + ACTD-SEG(WS-I) + WS-DESPLAZ-PRUEBA.
007720
007730     COMPUTE WS-SEG-INICIO-2 =
007740             (ACTD-HH(WS-J) * 3600) + (ACTD-MIN(WS-J) * 60)
007750              + ACTD-SEG(WS-J).
007760
007770     COMPUTE WS-DIF-SEGS-PRUEBA = WS-SEG-INICIO-1 - WS-SEG-INICIO-2.
007780
007790     IF WS-DIF-SEGS-PRUEBA < 0
007800        MULTIPLY WS-DIF-SEGS-PRUEBA BY -1
007810           GIVING WS-DIF-SEGS-PRUEBA
007820     END-IF.
007830
007840     IF WS-DIF-SEGS-PRUEBA <= CF-VENTANA-MINUTOS * 60
007850        PERFORM 2340-PROBAR-DISTANCIA
007860           THRU 2340-F-PROBAR-DISTANCIA
007870
007880        IF WS-PASA-DISTANCIA
007890           PERFORM 2360-PROBAR-DURACION
007900              THRU 2360-F-PROBAR-DURACION
007910
007920           IF WS-PASA-DURACION
007930              PERFORM 2380-CALC-SOLAPE
007940                 THRU 2380-F-CALC-SOLAPE
007950
007960              IF WS-SOLAPE-PCT-PRUEBA >= CF-SOLAPE-MINIMO-PCT
007970                 MOVE 'Y'                TO WS-ES-CANDIDATO-SW
007980              END-IF
007990           END-IF
008000        END-IF
008010     END-IF.
008020
008030 2320-F-PROBAR-DESPLAZAMIENTO.
008040     EXIT.
008050
008060*----------------------------------------------------------------*
008070*            2 3 4 0 - P R O B A R - D I S T A N C I A           *
008080*----------------------------------------------------------------*
008090
008100 2340-PROBAR-DISTANCIA.
008110
008120     MOVE 'N'                           TO WS-PASA-DISTANCIA-SW.
008130
008140     EVALUATE TRUE
008150        WHEN ACTD-DISTANCIA-M(WS-I) = 0
008160             AND ACTD-DISTANCIA-M(WS-J) = 0
008170           MOVE 'Y'                     TO WS-PASA-DISTANCIA-SW
008180
008190        WHEN ACTD-DISTANCIA-M(WS-I) = 0
008200             OR ACTD-DISTANCIA-M(WS-J) = 0
008210           CONTINUE
008220
008230        WHEN OTHER
008240           IF ACTD-DISTANCIA-M(WS-I) > ACTD-DISTANCIA-M(WS-J)
008250              MOVE ACTD-DISTANCIA-M(WS-I)  TO WS-DIST-MAYOR
008260              MOVE ACTD-DISTANCIA-M(WS-J)  TO WS-DIST-MENOR
008270           ELSE
008280              MOVE ACTD-DISTANCIA-M(WS-J)  TO WS-DIST-MAYOR
008290              MOVE ACTD-DISTANCIA-M(WS-I)  TO WS-DIST-MENOR
008300           END-IF
008310
008320           COMPUTE WS-DIST-DIFF-ABS = WS-DIST-MAYOR - WS-DIST-MENOR
008330
008340           COMPUTE WS-DIST-PCT-DIFF ROUNDED =
008350                   (WS-DIST-DIFF-ABS / WS-DIST-MAYOR) * 100
008360
008370           IF WS-DIST-PCT-DIFF <= CF-TOL-DISTANCIA-PCT
008380              MOVE 'Y'                  TO WS-PASA-DISTANCIA-SW
008390           END-IF
008400     END-EVALUATE.
008410
008420 2340-F-PROBAR-DISTANCIA.
008430     EXIT.
008440
008450*----------------------------------------------------------------*
008460*             2 3 6 0 - P R O B A R - D U R A C I O N            *
008470*----------------------------------------------------------------*
008480
008490 2360-PROBAR-DURACION.
008500
008510     MOVE 'N'                           TO WS-PASA-DURACION-SW.
008520
008530     IF ACTD-DUR-SEGS(WS-I) > ACTD-DUR-SEGS(WS-J)
008540        MOVE ACTD-DUR-SEGS(WS-I)        TO WS-DUR-MAYOR
008550        MOVE ACTD-DUR-SEGS(WS-J)        TO WS-DUR-MENOR
008560     ELSE
008570        MOVE ACTD-DUR-SEGS(WS-J)        TO WS-DUR-MAYOR
008580        MOVE ACTD-DUR-SEGS(WS-I)        TO WS-DUR-MENOR
008590     END-IF.
008600
008610     COMPUTE WS-DUR-DIFF-ABS = WS-DUR-MAYOR - WS-DUR-MENOR.
008620
008630     IF WS-DUR-MAYOR = 0
008640        MOVE 'Y'                        TO WS-PASA-DURACION-SW
008650     ELSE
008660        COMPUTE WS-DUR-PCT-DIFF ROUNDED =
008670                (WS-DUR-DIFF-ABS / WS-DUR-MAYOR) * 100
008680
008690        IF WS-DUR-PCT-DIFF <= CF-TOL-DURACION-PCT
008700           MOVE 'Y'                     TO WS-PASA-DURACION-SW
008710        END-IF
008720     END-IF.
008730
008740 2360-F-PROBAR-DURACION.
008750     EXIT.
008760
008770*----------------------------------------------------------------*
008780*                2 3 8 0 - C A L C - S O L A P E                 *
008790*----------------------------------------------------------------*
008800*  CALCULA EL PORCENTAJE DE SOLAPAMIENTO ENTRE LAS DOS
008810*  ACTIVIDADES PARA EL DESFASAJE VIGENTE EN WS-DESPLAZ-PRUEBA,
008820*  SOBRE LA DURACION MAS CORTA DE LAS DOS (1993-07-09 JOS).
008830*----------------------------------------------------------------*
008840
008850 2380-CALC-SOLAPE.
008860
008870     COMPUTE WS-SEG-INICIO-1 =
008880             (ACTD-HH(WS-I) * 3600) + (ACTD-MIN(WS-I) * 60)
008890              + ACTD-SEG(WS-I) + WS-DESPLAZ-PRUEBA.
008900
008910     COMPUTE WS-SEG-INICIO-2 =
008920             (ACTD-HH(WS-J) * 3600) + (ACTD-MIN(WS-J) * 60)
008930              + ACTD-SEG(WS-J).
008940
008950     COMPUTE WS-FIN-1 = WS-SEG-INICIO-1 + ACTD-DUR-SEGS(WS-I).
008960     COMPUTE WS-FIN-2 = WS-SEG-INICIO-2 + ACTD-DUR-SEGS(WS-J).
008970
008980     MOVE 0                             TO WS-SOLAPE-PCT-PRUEBA.
008990
009000     IF WS-SEG-INICIO-1 <= WS-FIN-2 AND WS-SEG-INICIO-2 <= WS-FIN-1
009010
009020        IF WS-FIN-1 < WS-FIN-2
009030           MOVE WS-FIN-1                TO WS-MENOR-FIN
009040        ELSE
009050           MOVE WS-FIN-2                TO WS-MENOR-FIN
009060        END-IF
009070
009080        IF WS-SEG-INICIO-1 > WS-SEG-INICIO-2
009090           MOVE WS-SEG-INICIO-1         TO WS-MAYOR-INICIO
009100        ELSE
009110           MOVE WS-SEG-INICIO-2         TO WS-MAYOR-INICIO
009120        END-IF
009130
009140        COMPUTE WS-SOLAPE-SEGS = WS-MENOR-FIN - WS-MAYOR-INICIO
009150
009160        IF ACTD-DUR-SEGS(WS-I) < ACTD-DUR-SEGS(WS-J)
009170           MOVE ACTD-DUR-SEGS(WS-I)     TO WS-MIN-DURACION
009180        ELSE
009190           MOVE ACTD-DUR-SEGS(WS-J)     TO WS-MIN-DURACION
009200        END-IF
009210
009220        IF WS-MIN-DURACION NOT = 0
009230           COMPUTE WS-SOLAPE-PCT-PRUEBA ROUNDED =
009240                   (WS-SOLAPE-SEGS / WS-MIN-DURACION) * 100
009250        END-IF
009260     END-IF.
009270
009280 2380-F-CALC-SOLAPE.
009290     EXIT.
009300
009310*----------------------------------------------------------------*
009320*               2 4 0 0 - C O N S T R U I R - P A R              *
009330*----------------------------------------------------------------*
009340*  UNA VEZ CONFIRMADO EL PAR, SE VUELVE A CALCULAR EL
009350*  SOLAPAMIENTO EN LOS TRES DESFASAJES (0, +1H, -1H) Y SE
009360*  CONSERVA EL MAYOR; EN CASO DE EMPATE GANA EL DESFASAJE
009370*  PROBADO PRIMERO (1995-05-30 MFB).
009380*----------------------------------------------------------------*
009390
009400 2400-CONSTRUIR-PAR.
009410
009420     MOVE '2400-CONSTRUIR-PAR'          TO WS-PARRAFO.
009430
009440     MOVE +0                            TO WS-DESPLAZ-PRUEBA.
009450     PERFORM 2380-CALC-SOLAPE
009460        THRU 2380-F-CALC-SOLAPE.
009470     MOVE WS-SOLAPE-PCT-PRUEBA          TO WS-MEJOR-SOLAPE-PCT.
009480     MOVE WS-DESPLAZ-PRUEBA             TO WS-MEJOR-DESPLAZ.
009490
009500     MOVE +3600                         TO WS-DESPLAZ-PRUEBA.
009510     PERFORM 2380-CALC-SOLAPE
009520        THRU 2380-F-CALC-SOLAPE.
009530     IF WS-SOLAPE-PCT-PRUEBA > WS-MEJOR-SOLAPE-PCT
009540        MOVE WS-SOLAPE-PCT-PRUEBA       TO WS-MEJOR-SOLAPE-PCT
009550        MOVE WS-DESPLAZ-PRUEBA          TO WS-MEJOR-DESPLAZ
009560     END-IF.
009570
009580     MOVE -3600                         TO WS-DESPLAZ-PRUEBA.
009590     PERFORM 2380-CALC-SOLAPE
009600        THRU 2380-F-CALC-SOLAPE.
009610     IF WS-SOLAPE-PCT-PRUEBA > WS-MEJOR-SOLAPE-PCT
009620        MOVE WS-SOLAPE-PCT-PRUEBA       TO WS-MEJOR-SOLAPE-PCT
009630        MOVE WS-DESPLAZ-PRUEBA          TO WS-MEJOR-DESPLAZ
009640     END-IF.
009650
009660*    VUELVE A UBICAR LOS INICIOS CON EL MEJOR DESFASAJE PARA
009670*    OBTENER LA DIFERENCIA DE HORARIO DEFINITIVA DEL PAR.
009680     MOVE WS-MEJOR-DESPLAZ              TO WS-DESPLAZ-PRUEBA.
009690     COMPUTE WS-SEG-INICIO-1 =
009700             (ACTD-HH(WS-I) * 3600) + (ACTD-MIN(WS-I) * 60)
009710              + ACTD-SEG(WS-I) + WS-DESPLAZ-PRUEBA.
009720     COMPUTE WS-SEG-INICIO-2 =
009730             (ACTD-HH(WS-J) * 3600) + (ACTD-MIN(WS-J) * 60)
009740              + ACTD-SEG(WS-J).
009750     COMPUTE WS-DIF-SEGS-PRUEBA = WS-SEG-INICIO-1 - WS-SEG-INICIO-2.
009760     IF WS-DIF-SEGS-PRUEBA < 0
009770        MULTIPLY WS-DIF-SEGS-PRUEBA BY -1
009780           GIVING WS-DIF-SEGS-PRUEBA
009790     END-IF.
009800     MOVE WS-DIF-SEGS-PRUEBA            TO WS-MEJOR-DIF-SEGS.
009810
009820     IF ACM-TOTAL-PARES < 250
009830        ADD 1 TO ACM-TOTAL-PARES
009840        MOVE ACTD-ID(WS-I)       TO DUPR-ID-1(ACM-TOTAL-PARES)
009850        MOVE ACTD-ID(WS-J)       TO DUPR-ID-2(ACM-TOTAL-PARES)
009860        MOVE WS-I                TO DUPR-IX-1(ACM-TOTAL-PARES)
009870        MOVE WS-J                TO DUPR-IX-2(ACM-TOTAL-PARES)
009880        MOVE WS-MEJOR-SOLAPE-PCT TO DUPR-SOLAPE-PCT(ACM-TOTAL-PARES)
009890        MOVE WS-MEJOR-DIF-SEGS   TO DUPR-DIF-SEGS(ACM-TOTAL-PARES)
009900        MOVE WS-MEJOR-DESPLAZ    TO DUPR-DESPLAZ(ACM-TOTAL-PARES)
009910
009920        PERFORM 2440-DETERMINAR-RECOMENDACION
009930           THRU 2440-F-DETERMINAR-RECOMENDACION
009940
009950        PERFORM 2460-MARCAR-SIMILITUD
009960           THRU 2460-F-MARCAR-SIMILITUD
009970     ELSE
009980        MOVE CT-SIZE                    TO AUX-ERR-ACCION
009990        MOVE CT-SALIDA                  TO AUX-ERR-NOMBRE
010000        MOVE SPACES                     TO AUX-ERR-STATUS
010010        MOVE WS-PARRAFO                 TO AUX-ERR-MENSAJE
010020        MOVE 14                         TO W-N-ERROR
010030
010040        PERFORM 9000-SALIDA-ERRORES
010050           THRU 9000-F-SALIDA-ERRORES
010060     END-IF.
010070
010080 2400-F-CONSTRUIR-PAR.
010090     EXIT.
010100
010110*----------------------------------------------------------------*
010120*     2 4 4 0 - D E T E R M I N A R - R E C O M E N D A C I O N  *
010130*----------------------------------------------------------------*
010140*  DECIDE CUAL DE LAS DOS ACTIVIDADES CONVIENE CONSERVAR: GANA
010150*  LA DE MAYOR PUNTAJE DE CALIDAD; SI EMPATAN, SE CONSERVA LA
010160*  QUE SE REGISTRO PRIMERO (2001-10-15 JOS - ANTES SE QUEDABA
010170*  SIEMPRE CON LA ACTIVIDAD 1 SIN MIRAR EL HORARIO).
010180*----------------------------------------------------------------*
010190
010200 2440-DETERMINAR-RECOMENDACION.
010210
010220     MOVE '2440-DETERMINAR-RECOMENDACION' TO WS-PARRAFO.
010230
010240     MOVE ACTD-PUNTAJE-CALIDAD(WS-I)    TO WS-SCORE-EDIT-1.
010250     MOVE ACTD-PUNTAJE-CALIDAD(WS-J)    TO WS-SCORE-EDIT-2.
010260     MOVE SPACES                TO DUPR-RAZON(ACM-TOTAL-PARES).
010270     MOVE 1                              TO WS-PUNTERO.
010280
010290     EVALUATE TRUE
010300        WHEN ACTD-PUNTAJE-CALIDAD(WS-I) > ACTD-PUNTAJE-CALIDAD(WS-J)
010310           MOVE ACTD-ID(WS-I) TO DUPR-ID-MANTENER(ACM-TOTAL-PARES)
010320           MOVE ACTD-ID(WS-J) TO DUPR-ID-BORRAR(ACM-TOTAL-PARES)
010330
010340           STRING 'ACTIVITY 1 HAS BETTER DATA QUALITY (SCORE: '
010350                     DELIMITED BY SIZE
010360                  WS-SCORE-EDIT-1        DELIMITED BY SIZE
010370                  ' VS '                 DELIMITED BY SIZE
010380                  WS-SCORE-EDIT-2        DELIMITED BY SIZE
010390                  ')'                    DELIMITED BY SIZE
010400               INTO DUPR-RAZON(ACM-TOTAL-PARES)
010410               WITH POINTER WS-PUNTERO
010420
010430        WHEN ACTD-PUNTAJE-CALIDAD(WS-J) > ACTD-PUNTAJE-CALIDAD(WS-I)
010440           MOVE ACTD-ID(WS-J) TO DUPR-ID-MANTENER(ACM-TOTAL-PARES)
010450           MOVE ACTD-ID(WS-I) TO DUPR-ID-BORRAR(ACM-TOTAL-PARES)
010460
010470           STRING 'ACTIVITY 2 HAS BETTER DATA QUALITY (SCORE: '
010480                     DELIMITED BY SIZE
010490                  WS-SCORE-EDIT-2        DELIMITED BY SIZE
010500                  ' VS '                 DELIMITED BY SIZE
010510                  WS-SCORE-EDIT-1        DELIMITED BY SIZE
010520                  ')'                    DELIMITED BY SIZE
010530               INTO DUPR-RAZON(ACM-TOTAL-PARES)
010540               WITH POINTER WS-PUNTERO
010550
010560        WHEN WS-SEG-INICIO-1 <= WS-SEG-INICIO-2
010570           MOVE ACTD-ID(WS-I) TO DUPR-ID-MANTENER(ACM-TOTAL-PARES)
010580           MOVE ACTD-ID(WS-J) TO DUPR-ID-BORRAR(ACM-TOTAL-PARES)
010590
010600           STRING 'ACTIVITY 1 WAS RECORDED EARLIER'
010610                     DELIMITED BY SIZE
010620               INTO DUPR-RAZON(ACM-TOTAL-PARES)
010630               WITH POINTER WS-PUNTERO
010640
010650        WHEN OTHER
010660           MOVE ACTD-ID(WS-J) TO DUPR-ID-MANTENER(ACM-TOTAL-PARES)
010670           MOVE ACTD-ID(WS-I) TO DUPR-ID-BORRAR(ACM-TOTAL-PARES)
010680
010690           STRING 'ACTIVITY 2 WAS RECORDED EARLIER'
010700                     DELIMITED BY SIZE
010710               INTO DUPR-RAZON(ACM-TOTAL-PARES)
010720               WITH POINTER WS-PUNTERO
010730     END-EVALUATE.
010740
010750     IF WS-MEJOR-DESPLAZ NOT = 0
010760        STRING ' (DETECTED WITH +/-1H TIME SHIFT)'
010770                  DELIMITED BY SIZE
010780            INTO DUPR-RAZON(ACM-TOTAL-PARES)
010790            WITH POINTER WS-PUNTERO
010800     END-IF.
010810
010820 2440-F-DETERMINAR-RECOMENDACION.
010830     EXIT.
010840
010850*----------------------------------------------------------------*
010860*         2 4 6 0 - M A R C A R - S I M I L I T U D              *
010870*----------------------------------------------------------------*
010880
010890 2460-MARCAR-SIMILITUD.
010900
010910     COMPUTE WS-DIF-PUNTAJE =
010920             ACTD-PUNTAJE-CALIDAD(WS-I) - ACTD-PUNTAJE-CALIDAD(WS-J).
010930
010940     IF WS-DIF-PUNTAJE < 0
010950        MULTIPLY WS-DIF-PUNTAJE BY -1 GIVING WS-DIF-PUNTAJE
010960     END-IF.
010970
010980     IF WS-DIF-PUNTAJE <= 5
010990        MOVE 'Y'                   TO DUPR-MUY-SIMILAR(ACM-TOTAL-PARES)
011000     ELSE
011010        MOVE 'N'                   TO DUPR-MUY-SIMILAR(ACM-TOTAL-PARES)
011020     END-IF.
011030
011040 2460-F-MARCAR-SIMILITUD.
011050     EXIT.
011060
011070*----------------------------------------------------------------*
011080*       2 5 0 0 - C A L C - P U N T A J E - C A L I D A D        *
011090*----------------------------------------------------------------*
011100*  PUNTAJE DE CALIDAD DE DATOS DE LA ACTIVIDAD WS-IX-PUNTAJE:
011110*  SUMA PUNTOS POR CADA CANAL DE SENSOR PRESENTE, POR TENER
011120*  TRAZA GPS, POR DISTANCIA REGISTRADA, POR EL DISPOSITIVO
011130*  USADO Y POR INTERACCION SOCIAL; RESTA POR CARGA MANUAL
011140*  (1997-09-08 JOS - LA RESTA SE APLICA UNA SOLA VEZ POR FILA).
011150*----------------------------------------------------------------*
011160
011170 2500-CALC-PUNTAJE-CALIDAD.
011180
011190     MOVE '2500-CALC-PUNTAJE-CALIDAD'   TO WS-PARRAFO.
011200
011210     MOVE 0                             TO WS-SCORE-CALC.
011220
011230     IF ACTD-TIENE-FC(WS-IX-PUNTAJE) = 'Y'
011240        AND ACTD-FC-PROM(WS-IX-PUNTAJE) > 0
011250        ADD 10 TO WS-SCORE-CALC
011260     END-IF.
011270
011280     IF ACTD-TIENE-POTENCIA(WS-IX-PUNTAJE) = 'Y'
011290        AND ACTD-POTENCIA-PROM(WS-IX-PUNTAJE) > 0
011300        ADD 10 TO WS-SCORE-CALC
011310     END-IF.
011320
011330     IF ACTD-TIENE-CADENCIA(WS-IX-PUNTAJE) = 'Y'
011340        AND ACTD-CADENCIA-PROM(WS-IX-PUNTAJE) > 0
011350        ADD 5 TO WS-SCORE-CALC
011360     END-IF.
011370
011380     IF ACTD-TIENE-TEMP(WS-IX-PUNTAJE) = 'Y'
011390        ADD 3 TO WS-SCORE-CALC
011400     END-IF.
011410
011420     IF ACTD-TIENE-MAPA(WS-IX-PUNTAJE) = 'Y'
011430        ADD 8 TO WS-SCORE-CALC
011440     END-IF.
011450
011460     IF ACTD-DISTANCIA-M(WS-IX-PUNTAJE) > 0
011470        ADD 5 TO WS-SCORE-CALC
011480     END-IF.
011490
011500     PERFORM 2510-BONIFICAR-DISPOSITIVO
011510        THRU 2510-F-BONIFICAR-DISPOSITIVO.
011520
011530     ADD WS-BONIF-DISPOSITIVO TO WS-SCORE-CALC.
011540
011550     IF ACTD-KUDOS(WS-IX-PUNTAJE) > 0
011560        OR ACTD-COMENTARIOS(WS-IX-PUNTAJE) > 0
011570        ADD 2 TO WS-SCORE-CALC
011580     END-IF.
011590
011600     IF ACTD-MANUAL(WS-IX-PUNTAJE) = 'Y'
011610        SUBTRACT 10 FROM WS-SCORE-CALC
011620     END-IF.
011630
011640     IF WS-SCORE-CALC < 0
011650        MOVE 0 TO WS-SCORE-CALC
011660     END-IF.
011670
011680     MOVE WS-SCORE-CALC TO ACTD-PUNTAJE-CALIDAD(WS-IX-PUNTAJE).
011690
011700 2500-F-CALC-PUNTAJE-CALIDAD.
011710     EXIT.
011720
011730*----------------------------------------------------------------*
011740*       2 5 1 0 - B O N I F I C A R - D I S P O S I T I V O      *
011750*----------------------------------------------------------------*
011760*  BONIFICACION POR MARCA DE DISPOSITIVO (2000-06-27 RES -
011770*  AGREGADO STRYD). TOMA LA PRIMERA MARCA QUE COINCIDE, EN EL
011780*  ORDEN DE PRIORIDAD DEL EVALUATE (2004-08-03 JOS 0400-018,
011790*  ANTES SALTABA CON GO TO).
011800*----------------------------------------------------------------*
011810
011820 2510-BONIFICAR-DISPOSITIVO.
011830
011840     MOVE '2510-BONIFICAR-DISPOSITIVO'  TO WS-PARRAFO.
011850
011860     MOVE ACTD-DISPOSITIVO(WS-IX-PUNTAJE) TO WS-DISPOSITIVO-MIN.
011870     INSPECT WS-DISPOSITIVO-MIN CONVERTING
011880         'abcdefghijklmnopqrstuvwxyz'
011890         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011900
011910     MOVE 0                             TO WS-BONIF-DISPOSITIVO.
011920
011930     MOVE 0 TO WS-POS-GARMIN WS-POS-WAHOO WS-POS-POLAR WS-POS-SUUNTO
011940               WS-POS-STRYD WS-POS-IPHONE WS-POS-ANDROID
011950               WS-POS-STRAVA.
011960     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-GARMIN
011970             FOR ALL 'GARMIN'.
011980     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-WAHOO
011990             FOR ALL 'WAHOO'.
012000     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-POLAR
012010             FOR ALL 'POLAR'.
012020     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-SUUNTO
012030             FOR ALL 'SUUNTO'.
012040     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-STRYD
012050             FOR ALL 'STRYD'.
012060     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-IPHONE
012070             FOR ALL 'IPHONE'.
012080     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-ANDROID
012090             FOR ALL 'ANDROID'.
012100     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-STRAVA
012110             FOR ALL 'STRAVA'.
012120
012130     EVALUATE TRUE
012140        WHEN WS-POS-GARMIN > 0
012150           MOVE 5 TO WS-BONIF-DISPOSITIVO
012160        WHEN WS-POS-WAHOO > 0
012170           MOVE 5 TO WS-BONIF-DISPOSITIVO
012180        WHEN WS-POS-POLAR > 0
012190           MOVE 5 TO WS-BONIF-DISPOSITIVO
012200        WHEN WS-POS-SUUNTO > 0
012210           MOVE 5 TO WS-BONIF-DISPOSITIVO
012220        WHEN WS-POS-STRYD > 0
012230           MOVE 4 TO WS-BONIF-DISPOSITIVO
012240        WHEN WS-POS-IPHONE > 0
012250           MOVE 2 TO WS-BONIF-DISPOSITIVO
012260        WHEN WS-POS-ANDROID > 0
012270           MOVE 2 TO WS-BONIF-DISPOSITIVO
012280        WHEN WS-POS-STRAVA > 0
012290           MOVE 1 TO WS-BONIF-DISPOSITIVO
012300        WHEN OTHER
012310           CONTINUE
012320     END-EVALUATE.
012330
012340 2510-F-BONIFICAR-DISPOSITIVO.
012350     EXIT.
012360
012370*----------------------------------------------------------------*
012380*       2 5 2 0 - C L A S I F I C A R - D I S P O S I T I V O    *
012390*----------------------------------------------------------------*
012400*  NIVEL DE CONFIANZA DEL DISPOSITIVO QUE GENERO LA ACTIVIDAD
012410*  (SE MUESTRA EN EL RENGLON DE DISPOSITIVO DEL REPORTE DE
012420*  PARES) - 2002-08-02 JOS AGREGA FITBIT/COROS EN MEDIUM-HIGH.
012430*----------------------------------------------------------------*
012440
012450 2520-CLASIFICAR-DISPOSITIVO.
012460
012470     MOVE '2520-CLASIFICAR-DISPOSITIVO' TO WS-PARRAFO.
012480
012490     MOVE ACTD-DISPOSITIVO(WS-IX-PUNTAJE) TO WS-DISPOSITIVO-MIN.
012500     INSPECT WS-DISPOSITIVO-MIN CONVERTING
012510         'abcdefghijklmnopqrstuvwxyz'
012520         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012530
012540     MOVE 'UNKNOWN'        TO ACTD-NIVEL-CONFIANZA(WS-IX-PUNTAJE).
012550
012560     MOVE 0 TO WS-POS-GARMIN WS-POS-WAHOO WS-POS-POLAR WS-POS-SUUNTO
012570               WS-POS-FITBIT WS-POS-COROS WS-POS-APPLEW
012580               WS-POS-IPHONE WS-POS-ANDROID WS-POS-STRAVA.
012590     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-GARMIN
012600             FOR ALL 'GARMIN'.
012610     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-WAHOO
012620             FOR ALL 'WAHOO'.
012630     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-POLAR
012640             FOR ALL 'POLAR'.
012650     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-SUUNTO
012660             FOR ALL 'SUUNTO'.
012670     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-FITBIT
012680             FOR ALL 'FITBIT'.
012690     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-COROS
012700             FOR ALL 'COROS'.
012710     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-APPLEW
012720             FOR ALL 'APPLE WATCH'.
012730     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-IPHONE
012740             FOR ALL 'IPHONE'.
012750     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-ANDROID
012760             FOR ALL 'ANDROID'.
012770     INSPECT WS-DISPOSITIVO-MIN TALLYING WS-POS-STRAVA
012780             FOR ALL 'STRAVA'.
012790
012800     EVALUATE TRUE
012810        WHEN WS-POS-GARMIN > 0
012820           MOVE 'HIGH'        TO ACTD-NIVEL-CONFIANZA(WS-IX-PUNTAJE)
012830        WHEN WS-POS-WAHOO > 0
012840           MOVE 'HIGH'        TO ACTD-NIVEL-CONFIANZA(WS-IX-PUNTAJE)
012850        WHEN WS-POS-POLAR > 0
012860           MOVE 'HIGH'        TO ACTD-NIVEL-CONFIANZA(WS-IX-PUNTAJE)
012870        WHEN WS-POS-SUUNTO > 0
012880           MOVE 'HIGH'        TO ACTD-NIVEL-CONFIANZA(WS-IX-PUNTAJE)
012890        WHEN WS-POS-FITBIT > 0
012900           MOVE 'MEDIUM-HIGH' TO ACTD-NIVEL-CONFIANZA(WS-IX-PUNTAJE)
012910        WHEN WS-POS-COROS > 0
012920           MOVE 'MEDIUM-HIGH' TO ACTD-NIVEL-CONFIANZA(WS-IX-PUNTAJE)
012930        WHEN WS-POS-APPLEW > 0
012940           MOVE 'MEDIUM'      TO ACTD-NIVEL-CONFIANZA(WS-IX-PUNTAJE)
012950        WHEN WS-POS-IPHONE > 0
012960           MOVE 'LOW'         TO ACTD-NIVEL-CONFIANZA(WS-IX-PUNTAJE)
012970        WHEN WS-POS-ANDROID > 0
012980           MOVE 'LOW'         TO ACTD-NIVEL-CONFIANZA(WS-IX-PUNTAJE)
012990        WHEN WS-POS-STRAVA > 0
013000           MOVE 'VERY-LOW'    TO ACTD-NIVEL-CONFIANZA(WS-IX-PUNTAJE)
013010        WHEN OTHER
013020           CONTINUE
013030     END-EVALUATE.
013040
013050 2520-F-CLASIFICAR-DISPOSITIVO.
013060     EXIT.
013070
013080*----------------------------------------------------------------*
013090*           2 6 0 0 - I M P R I M I R - P A R E S                *
013100*----------------------------------------------------------------*
013110
013120 2600-IMPRIMIR-PARES.
013130
013140     MOVE '2600-IMPRIMIR-PARES'         TO WS-PARRAFO.
013150
013160     PERFORM 2700-IMPRIMIR-BLOQUE-PAR
013170        THRU 2700-F-IMPRIMIR-BLOQUE-PAR
013180        VARYING WS-K FROM 1 BY 1
013190        UNTIL WS-K > ACM-TOTAL-PARES.
013200
013210 2600-F-IMPRIMIR-PARES.
013220     EXIT.
013230
013240*----------------------------------------------------------------*
013250*         2 7 0 0 - I M P R I M I R - B L O Q U E - P A R        *
013260*----------------------------------------------------------------*
013270*  ARMA EL BLOQUE DE DOS COLUMNAS CON EL DETALLE DE CADA PAR DE
013280*  ACTIVIDADES POTENCIALMENTE DUPLICADAS (1993-04-02 RES -
013290*  FORMATO A DOS COLUMNAS PARA AHORRAR PAPEL EN LA IMPRESORA).
013300*  2004-05-18 RES 0400-011 NUEVO ENCABEZADO CON NUMERO DE PAR
013310*  SOBRE EL TOTAL Y ROTULOS ACTIVITY 1/ACTIVITY 2.
013320*----------------------------------------------------------------*
013330
013340 2700-IMPRIMIR-BLOQUE-PAR.
013350
013360     MOVE '2700-IMPRIMIR-BLOQUE-PAR'    TO WS-PARRAFO.
013370
013380     MOVE DUPR-IX-1(WS-K)               TO WS-I.
013390     MOVE DUPR-IX-2(WS-K)               TO WS-J.
013400
013410     PERFORM 2702-ENCABEZAR-PAR    THRU 2702-F-ENCABEZAR-PAR.
013420     PERFORM 2704-LINEA-NOMBRE     THRU 2704-F-LINEA-NOMBRE.
013430     PERFORM 2706-LINEA-ID         THRU 2706-F-LINEA-ID.
013440     PERFORM 2708-LINEA-DISPOSIT   THRU 2708-F-LINEA-DISPOSIT.
013450     PERFORM 2710-LINEA-FECHA      THRU 2710-F-LINEA-FECHA.
013460     PERFORM 2712-LINEA-DURACION   THRU 2712-F-LINEA-DURACION.
013470     PERFORM 2714-LINEA-DISTANCIA  THRU 2714-F-LINEA-DISTANCIA.
013480     PERFORM 2716-LINEA-FC         THRU 2716-F-LINEA-FC.
013490     PERFORM 2718-LINEA-POTENCIA   THRU 2718-F-LINEA-POTENCIA.
013500     PERFORM 2719-LINEA-CADENCIA   THRU 2719-F-LINEA-CADENCIA.
013510     PERFORM 2721-LINEA-MAPA       THRU 2721-F-LINEA-MAPA.
013520     PERFORM 2723-LINEA-PUNTAJE    THRU 2723-F-LINEA-PUNTAJE.
013530     PERFORM 2725-LINEA-SOCIAL     THRU 2725-F-LINEA-SOCIAL.
013540     PERFORM 2727-LINEA-BLANCO     THRU 2727-F-LINEA-BLANCO.
013550     PERFORM 2729-LINEA-SOLAPE     THRU 2729-F-LINEA-SOLAPE.
013560     PERFORM 2731-LINEA-DIFHORA    THRU 2731-F-LINEA-DIFHORA.
013570     PERFORM 2733-LINEA-RECOMEND   THRU 2733-F-LINEA-RECOMEND.
013580     PERFORM 2735-LINEA-RAZON      THRU 2735-F-LINEA-RAZON.
013590     PERFORM 2760-AGREGAR-A-BORRAR THRU 2760-F-AGREGAR-A-BORRAR.
013600
013610 2700-F-IMPRIMIR-BLOQUE-PAR.
013620     EXIT.
013630
013640 2702-ENCABEZAR-PAR.
013650     MOVE WS-K                          TO WS-PAR-NUM-EDIT.
013660     MOVE ACM-TOTAL-PARES                TO WS-PAR-TOT-EDIT.
013670
013680     MOVE SPACES                        TO REG-SALIDA.
013690     MOVE CT-LINEA-IGUAL-60             TO REG-SALIDA(1:60).
013700     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
013710
013720     MOVE SPACES                        TO REG-SALIDA.
013730     STRING 'POTENTIAL DUPLICATE ' DELIMITED BY SIZE
013740            WS-PAR-NUM-EDIT       DELIMITED BY SIZE
013750            '/'                   DELIMITED BY SIZE
013760            WS-PAR-TOT-EDIT       DELIMITED BY SIZE
013770         INTO REG-SALIDA.
013780     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
013790
013800     MOVE SPACES                        TO REG-SALIDA.
013810     MOVE CT-LINEA-IGUAL-60             TO REG-SALIDA(1:60).
013820     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
013830 2702-F-ENCABEZAR-PAR.
013840     EXIT.
013850
013860 2704-LINEA-NOMBRE.
013870     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
013880     STRING 'ACTIVITY 1: ' DELIMITED BY SIZE
013890            ACTD-NOMBRE(WS-I) DELIMITED BY SIZE
013900         INTO WS-LINEA-IZQ.
013910     STRING 'ACTIVITY 2: ' DELIMITED BY SIZE
013920            ACTD-NOMBRE(WS-J) DELIMITED BY SIZE
013930         INTO WS-LINEA-DER.
013940     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
013950 2704-F-LINEA-NOMBRE.
013960     EXIT.
013970
013980 2706-LINEA-ID.
013990     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
014000     STRING 'ID: ' DELIMITED BY SIZE
014010            ACTD-ID(WS-I) DELIMITED BY SIZE
014020         INTO WS-LINEA-IZQ.
014030     STRING 'ID: ' DELIMITED BY SIZE
014040            ACTD-ID(WS-J) DELIMITED BY SIZE
014050         INTO WS-LINEA-DER.
014060     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
014070 2706-F-LINEA-ID.
014080     EXIT.
014090
014100 2708-LINEA-DISPOSIT.
014110     PERFORM 4060-FORMATEAR-CANAL THRU 4060-F-FORMATEAR-CANAL.
014120     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
014130     STRING 'DEVICE: ' DELIMITED BY SIZE
014140            ACTD-DISPOSITIVO(WS-I) DELIMITED BY SIZE
014150            ' (' DELIMITED BY SIZE
014160            ACTD-NIVEL-CONFIANZA(WS-I) DELIMITED BY SIZE
014170            ')' DELIMITED BY SIZE
014180         INTO WS-LINEA-IZQ.
014190     STRING 'DEVICE: ' DELIMITED BY SIZE
014200            ACTD-DISPOSITIVO(WS-J) DELIMITED BY SIZE
014210            ' (' DELIMITED BY SIZE
014220            ACTD-NIVEL-CONFIANZA(WS-J) DELIMITED BY SIZE
014230            ')' DELIMITED BY SIZE
014240         INTO WS-LINEA-DER.
014250     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
014260 2708-F-LINEA-DISPOSIT.
014270     EXIT.
014280
014290 2710-LINEA-FECHA.
014300     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
014310     STRING 'DATE: ' DELIMITED BY SIZE
014320            ACTD-ANIO(WS-I) '-' ACTD-MES(WS-I) '-' ACTD-DIA(WS-I)
014330               DELIMITED BY SIZE
014340            ' ' DELIMITED BY SIZE
014350            ACTD-HH(WS-I) ':' ACTD-MIN(WS-I) ':' ACTD-SEG(WS-I)
014360               DELIMITED BY SIZE
014370         INTO WS-LINEA-IZQ.
014380     STRING 'DATE: ' DELIMITED BY SIZE
014390            ACTD-ANIO(WS-J) '-' ACTD-MES(WS-J) '-' ACTD-DIA(WS-J)
014400               DELIMITED BY SIZE
014410            ' ' DELIMITED BY SIZE
014420            ACTD-HH(WS-J) ':' ACTD-MIN(WS-J) ':' ACTD-SEG(WS-J)
014430               DELIMITED BY SIZE
014440         INTO WS-LINEA-DER.
014450     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
014460 2710-F-LINEA-FECHA.
014470     EXIT.
014480
014490 2712-LINEA-DURACION.
014500     MOVE ACTD-DUR-SEGS(WS-I)           TO WS-SEGS-FORMATEAR.
014510     PERFORM 4000-FORMATEAR-DURACION THRU 4000-F-FORMATEAR-DURACION.
014520     MOVE WS-DURACION-EDIT              TO WS-DUR-EDIT-1.
014530     MOVE ACTD-DUR-SEGS(WS-J)           TO WS-SEGS-FORMATEAR.
014540     PERFORM 4000-FORMATEAR-DURACION THRU 4000-F-FORMATEAR-DURACION.
014550     MOVE WS-DURACION-EDIT              TO WS-DUR-EDIT-2.
014560
014570     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
014580     STRING 'DURATION: ' DELIMITED BY SIZE
014590            WS-DUR-EDIT-1 DELIMITED BY SIZE
014600         INTO WS-LINEA-IZQ.
014610     STRING 'DURATION: ' DELIMITED BY SIZE
014620            WS-DUR-EDIT-2 DELIMITED BY SIZE
014630         INTO WS-LINEA-DER.
014640     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
014650 2712-F-LINEA-DURACION.
014660     EXIT.
014670
014680 2714-LINEA-DISTANCIA.
014690     MOVE ACTD-DISTANCIA-M(WS-I)        TO WS-METROS-FORMATEAR.
014700     PERFORM 4040-FORMATEAR-KM THRU 4040-F-FORMATEAR-KM.
014710     MOVE WS-KM-EDIT                    TO WS-KM-EDIT-1.
014720     MOVE ACTD-DISTANCIA-M(WS-J)        TO WS-METROS-FORMATEAR.
014730     PERFORM 4040-FORMATEAR-KM THRU 4040-F-FORMATEAR-KM.
014740     MOVE WS-KM-EDIT                    TO WS-KM-EDIT-2.
014750
014760     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
014770     STRING 'DISTANCE: ' DELIMITED BY SIZE
014780            WS-KM-EDIT-1 DELIMITED BY SIZE
014790            ' KM' DELIMITED BY SIZE
014800         INTO WS-LINEA-IZQ.
014810     STRING 'DISTANCE: ' DELIMITED BY SIZE
014820            WS-KM-EDIT-2 DELIMITED BY SIZE
014830            ' KM' DELIMITED BY SIZE
014840         INTO WS-LINEA-DER.
014850     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
014860 2714-F-LINEA-DISTANCIA.
014870     EXIT.
014880
014890 2716-LINEA-FC.
014900     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
014910     IF ACTD-TIENE-FC(WS-I) = 'Y'
014920        MOVE ACTD-FC-PROM(WS-I)         TO WS-FC-EDIT-1
014930        STRING 'AVG HR: ' DELIMITED BY SIZE
014940               WS-FC-EDIT-1 DELIMITED BY SIZE
014950               ' BPM Y' DELIMITED BY SIZE
014960            INTO WS-LINEA-IZQ
014970     ELSE
014980        MOVE 'AVG HR: -- N' TO WS-LINEA-IZQ
014990     END-IF.
015000     IF ACTD-TIENE-FC(WS-J) = 'Y'
015010        MOVE ACTD-FC-PROM(WS-J)         TO WS-FC-EDIT-2
015020        STRING 'AVG HR: ' DELIMITED BY SIZE
015030               WS-FC-EDIT-2 DELIMITED BY SIZE
015040               ' BPM Y' DELIMITED BY SIZE
015050            INTO WS-LINEA-DER
015060     ELSE
015070        MOVE 'AVG HR: -- N' TO WS-LINEA-DER
015080     END-IF.
015090     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
015100 2716-F-LINEA-FC.
015110     EXIT.
015120
015130 2718-LINEA-POTENCIA.
015140     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
015150     IF ACTD-TIENE-POTENCIA(WS-I) = 'Y'
015160        MOVE ACTD-POTENCIA-PROM(WS-I)   TO WS-POT-EDIT-1
015170        STRING 'POWER: ' DELIMITED BY SIZE
015180               WS-POT-EDIT-1 DELIMITED BY SIZE
015190               ' W Y' DELIMITED BY SIZE
015200            INTO WS-LINEA-IZQ
015210     ELSE
015220        MOVE 'POWER: -- N' TO WS-LINEA-IZQ
015230     END-IF.
015240     IF ACTD-TIENE-POTENCIA(WS-J) = 'Y'
015250        MOVE ACTD-POTENCIA-PROM(WS-J)   TO WS-POT-EDIT-2
015260        STRING 'POWER: ' DELIMITED BY SIZE
015270               WS-POT-EDIT-2 DELIMITED BY SIZE
015280               ' W Y' DELIMITED BY SIZE
015290            INTO WS-LINEA-DER
015300     ELSE
015310        MOVE 'POWER: -- N' TO WS-LINEA-DER
015320     END-IF.
015330     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
015340 2718-F-LINEA-POTENCIA.
015350     EXIT.
015360
015370 2719-LINEA-CADENCIA.
015380     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
015390     IF ACTD-TIENE-CADENCIA(WS-I) = 'Y'
015400        MOVE ACTD-CADENCIA-PROM(WS-I)   TO WS-CAD-EDIT-1
015410        STRING 'CADENCE: ' DELIMITED BY SIZE
015420               WS-CAD-EDIT-1 DELIMITED BY SIZE
015430               ' SPM Y' DELIMITED BY SIZE
015440            INTO WS-LINEA-IZQ
015450     ELSE
015460        MOVE 'CADENCE: -- N' TO WS-LINEA-IZQ
015470     END-IF.
015480     IF ACTD-TIENE-CADENCIA(WS-J) = 'Y'
015490        MOVE ACTD-CADENCIA-PROM(WS-J)   TO WS-CAD-EDIT-2
015500        STRING 'CADENCE: ' DELIMITED BY SIZE
015510               WS-CAD-EDIT-2 DELIMITED BY SIZE
015520               ' SPM Y' DELIMITED BY SIZE
015530            INTO WS-LINEA-DER
015540     ELSE
015550        MOVE 'CADENCE: -- N' TO WS-LINEA-DER
015560     END-IF.
015570     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
015580 2719-F-LINEA-CADENCIA.
015590     EXIT.
015600
015610 2721-LINEA-MAPA.
015620     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
015630     IF ACTD-TIENE-MAPA(WS-I) = 'Y'
015640        MOVE 'MAP/GPS: GPS Y' TO WS-LINEA-IZQ
015650     ELSE
015660        MOVE 'MAP/GPS: GPS N' TO WS-LINEA-IZQ
015670     END-IF.
015680     IF ACTD-TIENE-MAPA(WS-J) = 'Y'
015690        MOVE 'MAP/GPS: GPS Y' TO WS-LINEA-DER
015700     ELSE
015710        MOVE 'MAP/GPS: GPS N' TO WS-LINEA-DER
015720     END-IF.
015730     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
015740 2721-F-LINEA-MAPA.
015750     EXIT.
015760
015770 2723-LINEA-PUNTAJE.
015780     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
015790     MOVE ACTD-PUNTAJE-CALIDAD(WS-I)    TO WS-SCORE-EDIT-1.
015800     MOVE ACTD-PUNTAJE-CALIDAD(WS-J)    TO WS-SCORE-EDIT-2.
015810     STRING 'DATA SCORE: ' DELIMITED BY SIZE
015820            WS-SCORE-EDIT-1 DELIMITED BY SIZE
015830            '/100' DELIMITED BY SIZE
015840         INTO WS-LINEA-IZQ.
015850     STRING 'DATA SCORE: ' DELIMITED BY SIZE
015860            WS-SCORE-EDIT-2 DELIMITED BY SIZE
015870            '/100' DELIMITED BY SIZE
015880         INTO WS-LINEA-DER.
015890     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
015900 2723-F-LINEA-PUNTAJE.
015910     EXIT.
015920
015930 2725-LINEA-SOCIAL.
015940     MOVE SPACES TO WS-LINEA-IZQ WS-LINEA-DER.
015950     COMPUTE WS-SOCIAL-CALC-1 =
015960             ACTD-KUDOS(WS-I) + ACTD-COMENTARIOS(WS-I).
015970     COMPUTE WS-SOCIAL-CALC-2 =
015980             ACTD-KUDOS(WS-J) + ACTD-COMENTARIOS(WS-J).
015990     MOVE WS-SOCIAL-CALC-1               TO WS-SOCIAL-EDIT-1.
016000     MOVE WS-SOCIAL-CALC-2               TO WS-SOCIAL-EDIT-2.
016010     STRING 'SOCIAL: ' DELIMITED BY SIZE
016020            WS-SOCIAL-EDIT-1 DELIMITED BY SIZE
016030            ' INTERACTIONS' DELIMITED BY SIZE
016040         INTO WS-LINEA-IZQ.
016050     STRING 'SOCIAL: ' DELIMITED BY SIZE
016060            WS-SOCIAL-EDIT-2 DELIMITED BY SIZE
016070            ' INTERACTIONS' DELIMITED BY SIZE
016080         INTO WS-LINEA-DER.
016090     PERFORM 2790-ESCRIBIR-LINEA-DOBLE THRU 2790-F-ESCRIBIR-LINEA-DOBLE.
016100 2725-F-LINEA-SOCIAL.
016110     EXIT.
016120
016130 2727-LINEA-BLANCO.
016140     MOVE SPACES                        TO REG-SALIDA.
016150     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
016160 2727-F-LINEA-BLANCO.
016170     EXIT.
016180
016190 2729-LINEA-SOLAPE.
016200     COMPUTE WS-SOLAPE-1DEC ROUNDED = DUPR-SOLAPE-PCT(WS-K).
016210     MOVE WS-SOLAPE-1DEC                TO WS-SOLAPE-EDIT.
016220     MOVE SPACES                        TO REG-SALIDA.
016230     STRING 'OVERLAP: ' DELIMITED BY SIZE
016240            WS-SOLAPE-EDIT        DELIMITED BY SIZE
016250            '%' DELIMITED BY SIZE
016260         INTO REG-SALIDA.
016270     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
016280 2729-F-LINEA-SOLAPE.
016290     EXIT.
016300
016310 2731-LINEA-DIFHORA.
016320     MOVE DUPR-DIF-SEGS(WS-K)           TO WS-SEGS-FORMATEAR.
016330     PERFORM 4020-FORMATEAR-DIFERENCIA THRU 4020-F-FORMATEAR-DIFERENCIA.
016340     MOVE SPACES                        TO REG-SALIDA.
016350     STRING 'TIME DIFFERENCE: ' DELIMITED BY SIZE
016360            WS-DIFERENCIA-EDIT DELIMITED BY SIZE
016370         INTO REG-SALIDA.
016380     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
016390 2731-F-LINEA-DIFHORA.
016400     EXIT.
016410
016420 2733-LINEA-RECOMEND.
016430     MOVE SPACES                        TO REG-SALIDA.
016440     IF DUPR-ID-MANTENER(WS-K) = ACTD-ID(WS-I)
016450        MOVE 'RECOMMENDATION: KEEP ACTIVITY 1' TO REG-SALIDA
016460     ELSE
016470        MOVE 'RECOMMENDATION: KEEP ACTIVITY 2' TO REG-SALIDA
016480     END-IF.
016490     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
016500     IF DUPR-MUY-SIMILAR(WS-K) = 'Y'
016510        MOVE SPACES TO REG-SALIDA
016520        MOVE 'NOTE: QUALITY SCORES ARE VERY CLOSE - REVIEW BEFORE '
016530             TO REG-SALIDA
016540        PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA
016550        MOVE SPACES TO REG-SALIDA
016560        MOVE 'DELETING.' TO REG-SALIDA
016570        PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA
016580     END-IF.
016590 2733-F-LINEA-RECOMEND.
016600     EXIT.
016610
016620 2735-LINEA-RAZON.
016630     MOVE SPACES                        TO REG-SALIDA.
016640     STRING 'REASON: ' DELIMITED BY SIZE
016650            DUPR-RAZON(WS-K) DELIMITED BY SIZE
016660         INTO REG-SALIDA.
016670     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
016680     MOVE SPACES                        TO REG-SALIDA.
016690     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
016700 2735-F-LINEA-RAZON.
016710     EXIT.
016720
016730*----------------------------------------------------------------*
016740*      2 7 6 0 - A G R E G A R - A - B O R R A R                 *
016750*----------------------------------------------------------------*
016760*  ACUMULA LA ACTIVIDAD RECOMENDADA PARA BORRAR EN LA TABLA DE
016770*  BAJAS, PARA EL LISTADO NUMERADO DEL RESUMEN FINAL.
016780*----------------------------------------------------------------*
016790
016800 2760-AGREGAR-A-BORRAR.
016810
016820     IF ACM-TOTAL-BORRAR < 250
016830        ADD 1                           TO ACM-TOTAL-BORRAR
016840        MOVE DUPR-ID-BORRAR(WS-K)   TO BOR-ID(ACM-TOTAL-BORRAR)
016850        IF DUPR-ID-BORRAR(WS-K) = ACTD-ID(WS-I)
016860           MOVE ACTD-NOMBRE(WS-I)  TO BOR-NOMBRE(ACM-TOTAL-BORRAR)
016870        ELSE
016880           MOVE ACTD-NOMBRE(WS-J)  TO BOR-NOMBRE(ACM-TOTAL-BORRAR)
016890        END-IF
016900
016910        MOVE SPACES                     TO BOR-URL(ACM-TOTAL-BORRAR)
016920        STRING 'HTTPS://WWW.STRAVA.COM/ACTIVITIES/' DELIMITED BY SIZE
016930               BOR-ID(ACM-TOTAL-BORRAR)     DELIMITED BY SIZE
016940            INTO BOR-URL(ACM-TOTAL-BORRAR)
016950     END-IF.
016960
016970 2760-F-AGREGAR-A-BORRAR.
016980     EXIT.
016990
017000*----------------------------------------------------------------*
017010*    2 7 9 0 - E S C R I B I R - L I N E A - D O B L E           *
017020*----------------------------------------------------------------*
017030*  ARMA UNA LINEA DE SALIDA DE DOS COLUMNAS (40 + 40) A PARTIR
017040*  DE WS-LINEA-IZQ / WS-LINEA-DER Y LA GRABA.
017050*----------------------------------------------------------------*
017060
017070 2790-ESCRIBIR-LINEA-DOBLE.
017080
017090     MOVE SPACES                        TO REG-SALIDA.
017100     STRING WS-LINEA-IZQ DELIMITED BY SIZE
017110            '   '        DELIMITED BY SIZE
017120            WS-LINEA-DER DELIMITED BY SIZE
017130         INTO REG-SALIDA.
017140     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
017150
017160 2790-F-ESCRIBIR-LINEA-DOBLE.
017170     EXIT.
017180
017190*----------------------------------------------------------------*
017200*          2 8 0 0 - G R A B A R - S A L I D A                   *
017210*----------------------------------------------------------------*
017220
017230 2800-GRABAR-SALIDA.
017240
017250     WRITE REG-SALIDA.
017260
017270     EVALUATE TRUE
017280        WHEN FS-SALIDA-OK
017290            ADD 1 TO CNT-LINEAS-GRABADAS
017300        WHEN OTHER
017310            MOVE CT-WRITE                TO AUX-ERR-ACCION
017320            MOVE CT-SALIDA                TO AUX-ERR-NOMBRE
017330            MOVE FS-SALIDA                TO AUX-ERR-STATUS
017340            MOVE 15                        TO W-N-ERROR
017350            PERFORM 9000-SALIDA-ERRORES
017360               THRU 9000-F-SALIDA-ERRORES
017370     END-EVALUATE.
017380
017390 2800-F-GRABAR-SALIDA.
017400     EXIT.
017410
017420*----------------------------------------------------------------*
017430*        4 0 0 0 - F O R M A T E A R - D U R A C I O N           *
017440*----------------------------------------------------------------*
017450*  CONVIERTE WS-SEGS-FORMATEAR (SEGUNDOS) A TEXTO H:MM:SS. NO SE
017460*  USAN FUNCIONES INTRINSECAS; SE ARMA CON DIVIDE/REMAINDER Y UN
017470*  EDIT MANUAL (HOUSE STYLE DESDE 1991).
017480*----------------------------------------------------------------*
017490
017500 4000-FORMATEAR-DURACION.
017510
017520     MOVE '4000-FORMATEAR-DURACION'     TO WS-PARRAFO.
017530
017540     DIVIDE WS-SEGS-FORMATEAR BY 3600
017550         GIVING WS-HORAS-CALC
017560         REMAINDER WS-RESTO-CALC.
017570     DIVIDE WS-RESTO-CALC BY 60
017580         GIVING WS-MINUTOS-CALC
017590         REMAINDER WS-SEGUNDOS-CALC.
017600
017610     MOVE SPACES                        TO WS-DURACION-EDIT.
017620
017630     IF WS-HORAS-CALC = 0
017640        MOVE WS-MINUTOS-CALC            TO WS-MM-EDIT
017650        MOVE WS-SEGUNDOS-CALC           TO WS-SS-EDIT
017660
017670        STRING WS-MM-EDIT  DELIMITED BY SIZE
017680               ':'         DELIMITED BY SIZE
017690               WS-SS-EDIT  DELIMITED BY SIZE
017700            INTO WS-DURACION-EDIT
017710     ELSE
017720        MOVE WS-HORAS-CALC              TO WS-H-EDIT
017730        MOVE WS-MINUTOS-CALC            TO WS-MM-EDIT
017740        MOVE WS-SEGUNDOS-CALC           TO WS-SS-EDIT
017750
017760        STRING WS-H-EDIT   DELIMITED BY SIZE
017770               ':'         DELIMITED BY SIZE
017780               WS-MM-EDIT  DELIMITED BY SIZE
017790               ':'         DELIMITED BY SIZE
017800               WS-SS-EDIT  DELIMITED BY SIZE
017810            INTO WS-DURACION-EDIT
017820     END-IF.
017830
017840 4000-F-FORMATEAR-DURACION.
017850     EXIT.
017860
017870*----------------------------------------------------------------*
017880*       4 0 2 0 - F O R M A T E A R - D I F E R E N C I A        *
017890*----------------------------------------------------------------*
017900
017910 4020-FORMATEAR-DIFERENCIA.
017920
017930     MOVE '4020-FORMATEAR-DIFERENCIA'   TO WS-PARRAFO.
017940
017950     MOVE SPACES                        TO WS-DIFERENCIA-EDIT.
017960
017970     EVALUATE TRUE
017980        WHEN WS-SEGS-FORMATEAR < 60
017990           MOVE WS-SEGS-FORMATEAR       TO WS-DIF-EDIT-1
018000
018010           STRING WS-DIF-EDIT-1   DELIMITED BY SIZE
018020                  ' SECONDS'      DELIMITED BY SIZE
018030               INTO WS-DIFERENCIA-EDIT
018040
018050        WHEN WS-SEGS-FORMATEAR < 3600
018060           DIVIDE WS-SEGS-FORMATEAR BY 60
018070               GIVING WS-MINUTOS-CALC
018080               REMAINDER WS-SEGUNDOS-CALC
018090           MOVE WS-MINUTOS-CALC         TO WS-DIF-EDIT-1
018100           MOVE WS-SEGUNDOS-CALC        TO WS-DIF-EDIT-2
018110
018120           STRING WS-DIF-EDIT-1   DELIMITED BY SIZE
018130                  'M '            DELIMITED BY SIZE
018140                  WS-DIF-EDIT-2   DELIMITED BY SIZE
018150                  'S'             DELIMITED BY SIZE
018160               INTO WS-DIFERENCIA-EDIT
018170
018180        WHEN OTHER
018190           DIVIDE WS-SEGS-FORMATEAR BY 3600
018200               GIVING WS-HORAS-CALC
018210               REMAINDER WS-RESTO-CALC
018220           DIVIDE WS-RESTO-CALC BY 60
018230               GIVING WS-MINUTOS-CALC
018240           MOVE WS-HORAS-CALC           TO WS-DIF-EDIT-1
018250           MOVE WS-MINUTOS-CALC         TO WS-DIF-EDIT-2
018260
018270           STRING WS-DIF-EDIT-1   DELIMITED BY SIZE
018280                  'H '            DELIMITED BY SIZE
018290                  WS-DIF-EDIT-2   DELIMITED BY SIZE
018300                  'M'             DELIMITED BY SIZE
018310               INTO WS-DIFERENCIA-EDIT
018320     END-EVALUATE.
018330
018340 4020-F-FORMATEAR-DIFERENCIA.
018350     EXIT.
018360
018370*----------------------------------------------------------------*
018380*             4 0 4 0 - F O R M A T E A R - K M                  *
018390*----------------------------------------------------------------*
018400
018410 4040-FORMATEAR-KM.
018420
018430     MOVE '4040-FORMATEAR-KM'           TO WS-PARRAFO.
018440
018450     DIVIDE WS-METROS-FORMATEAR BY 1000
018460         GIVING WS-KM-CALC ROUNDED.
018470
018480     MOVE WS-KM-CALC                    TO WS-KM-EDIT.
018490
018500 4040-F-FORMATEAR-KM.
018510     EXIT.
018520
018530*----------------------------------------------------------------*
018540*           4 0 6 0 - F O R M A T E A R - C A N A L               *
018550*----------------------------------------------------------------*
018560*  RESERVADO PARA AJUSTES DE PRESENTACION DEL NOMBRE DE CANAL /
018570*  DISPOSITIVO; POR AHORA NO TRANSFORMA NADA (1999-01-11 MFB).
018580*----------------------------------------------------------------*
018590
018600 4060-FORMATEAR-CANAL.
018610
018620     CONTINUE.
018630
018640 4060-F-FORMATEAR-CANAL.
018650     EXIT.
018660
018670*----------------------------------------------------------------*
018680*                    3 0 0 0 - F I N                              *
018690*----------------------------------------------------------------*
018700
018710 3000-FIN.
018720
018730     MOVE '3000-FIN'                    TO WS-PARRAFO.
018740
018750     PERFORM 3200-CERRAR-ARCHIVOS
018760        THRU 3200-F-CERRAR-ARCHIVOS.
018770
018780 3000-F-FIN.
018790     EXIT.
018800
018810*----------------------------------------------------------------*
018820*          3 2 0 0 - C E R R A R - A R C H I V O S               *
018830*----------------------------------------------------------------*
018840
018850 3200-CERRAR-ARCHIVOS.
018860
018870     CLOSE ENTRADA.
018880     EVALUATE TRUE
018890        WHEN FS-ENTRADA-OK
018900            CONTINUE
018910        WHEN OTHER
018920            MOVE CT-CLOSE                TO AUX-ERR-ACCION
018930            MOVE CT-ENTRADA               TO AUX-ERR-NOMBRE
018940            MOVE FS-ENTRADA               TO AUX-ERR-STATUS
018950            MOVE 16                        TO W-N-ERROR
018960            PERFORM 9000-SALIDA-ERRORES
018970               THRU 9000-F-SALIDA-ERRORES
018980     END-EVALUATE.
018990
019000     CLOSE SALIDA.
019010     EVALUATE TRUE
019020        WHEN FS-SALIDA-OK
019030            CONTINUE
019040        WHEN OTHER
019050            MOVE CT-CLOSE                TO AUX-ERR-ACCION
019060            MOVE CT-SALIDA                TO AUX-ERR-NOMBRE
019070            MOVE FS-SALIDA                TO AUX-ERR-STATUS
019080            MOVE 17                        TO W-N-ERROR
019090            PERFORM 9000-SALIDA-ERRORES
019100               THRU 9000-F-SALIDA-ERRORES
019110     END-EVALUATE.
019120
019130 3200-F-CERRAR-ARCHIVOS.
019140     EXIT.
019150
019160*----------------------------------------------------------------*
019170*          3 4 0 0 - M O S T R A R - R E S U M E N               *
019180*----------------------------------------------------------------*
019190*  RESUMEN FINAL DEL LOTE E IMPRESION DEL LISTADO NUMERADO DE
019200*  ACTIVIDADES RECOMENDADAS PARA BAJA (1994-11-09 RES - AGREGADO
019210*  A PEDIDO DEL AREA DE DEPORTES PARA LA REVISION MANUAL).
019220*  2004-05-18 RES 0400-012 ROTULOS DEL RESUMEN ALINEADOS AL
019230*  PEDIDO DEL AREA DE DEPORTES Y SEGUNDA LINEA DE IGUALES ANTES
019240*  DEL LISTADO DE BAJA SUGERIDA.
019250*----------------------------------------------------------------*
019260
019270 3400-MOSTRAR-RESUMEN.
019280
019290     MOVE '3400-MOSTRAR-RESUMEN'        TO WS-PARRAFO.
019300
019310     MOVE SPACES                        TO REG-SALIDA.
019320     MOVE CT-LINEA-IGUAL-60             TO REG-SALIDA(1:60).
019330     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
019340
019350     MOVE SPACES                        TO REG-SALIDA.
019360     MOVE 'SUMMARY'                     TO REG-SALIDA(1:7).
019370     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
019380
019390     MOVE SPACES                        TO REG-SALIDA.
019400     STRING 'TOTAL ACTIVITIES SCANNED: ' DELIMITED BY SIZE
019410            ACM-TOTAL-ACTIVIDADES      DELIMITED BY SIZE
019420         INTO REG-SALIDA.
019430     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
019440
019450     MOVE SPACES                        TO REG-SALIDA.
019460     STRING 'DUPLICATE PAIRS FOUND: ' DELIMITED BY SIZE
019470            ACM-TOTAL-PARES            DELIMITED BY SIZE
019480         INTO REG-SALIDA.
019490     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
019500
019510     MOVE SPACES                        TO REG-SALIDA.
019520     STRING 'ACTIVITIES MARKED FOR DELETION: ' DELIMITED BY SIZE
019530            ACM-TOTAL-BORRAR           DELIMITED BY SIZE
019540         INTO REG-SALIDA.
019550     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
019560
019570     MOVE SPACES                        TO REG-SALIDA.
019580     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
019590
019600     IF ACM-TOTAL-BORRAR > 0
019610        MOVE SPACES                     TO REG-SALIDA
019620        MOVE 'ACTIVITIES TO DELETE MANUALLY:' TO REG-SALIDA(1:31)
019630        PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA
019640
019650        MOVE SPACES                     TO REG-SALIDA
019660        MOVE CT-LINEA-IGUAL-60          TO REG-SALIDA(1:60)
019670        PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA
019680
019690        PERFORM 3420-LISTAR-BORRAR
019700           THRU 3420-F-LISTAR-BORRAR
019710           VARYING WS-K FROM 1 BY 1
019720           UNTIL WS-K > ACM-TOTAL-BORRAR
019730     END-IF.
019740
019750 3400-F-MOSTRAR-RESUMEN.
019760     EXIT.
019770
019780*----------------------------------------------------------------*
019790*             3 4 2 0 - L I S T A R - B O R R A R                *
019800*----------------------------------------------------------------*
019810
019820 3420-LISTAR-BORRAR.
019830
019840     MOVE WS-K                          TO WS-INDICE-EDIT.
019850
019860     MOVE SPACES                        TO REG-SALIDA.
019870     STRING WS-INDICE-EDIT       DELIMITED BY SIZE
019880            '. '                  DELIMITED BY SIZE
019890            BOR-NOMBRE(WS-K)      DELIMITED BY SIZE
019900            ' (ID: '              DELIMITED BY SIZE
019910            BOR-ID(WS-K)          DELIMITED BY SIZE
019920            ')'                   DELIMITED BY SIZE
019930         INTO REG-SALIDA.
019940     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
019950
019960     MOVE SPACES                        TO REG-SALIDA.
019970     STRING '    '               DELIMITED BY SIZE
019980            BOR-URL(WS-K)         DELIMITED BY SIZE
019990         INTO REG-SALIDA.
020000     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
020010
020020 3420-F-LISTAR-BORRAR.
020030     EXIT.
020040
020050*----------------------------------------------------------------*
020060*        8 1 0 0 - S I N - A C T I V I D A D E S                 *
020070*----------------------------------------------------------------*
020080*  NO HABIA NINGUNA FILA EN EL ARCHIVO DE ENTRADA - SE DEJA
020090*  CONSTANCIA EN EL REPORTE Y NO SE INTENTA DETECTAR NADA.
020100*----------------------------------------------------------------*
020110
020120 8100-SIN-ACTIVIDADES.
020130
020140     MOVE SPACES                        TO REG-SALIDA.
020150     MOVE 'NO ACTIVITIES FOUND IN INPUT FILE.' TO REG-SALIDA(1:35).
020160     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
020170
020180 8100-F-SIN-ACTIVIDADES.
020190     EXIT.
020200
020210*----------------------------------------------------------------*
020220*         8 2 0 0 - S I N - D U P L I C A D O S                  *
020230*----------------------------------------------------------------*
020240
020250 8200-SIN-DUPLICADOS.
020260
020270     MOVE SPACES                        TO REG-SALIDA.
020280     MOVE 'NO DUPLICATE ACTIVITIES DETECTED.' TO REG-SALIDA(1:34).
020290     PERFORM 2800-GRABAR-SALIDA THRU 2800-F-GRABAR-SALIDA.
020300
020310 8200-F-SIN-DUPLICADOS.
020320     EXIT.
020330
020340*----------------------------------------------------------------*
020350*          9 0 0 0 - S A L I D A - E R R O R E S                 *
020360*----------------------------------------------------------------*
020370*  PARRAFO CENTRAL DE ABEND. TODO ERROR NO RECUPERABLE DEL
020380*  PROGRAMA TERMINA ACA (HOUSE STYLE, VER 10-PGMTACAB / 04-
020390*  CORTEC12 / 09-PGMAPCAB - LA MISMA RUTINA EN TODOS LOS
020400*  PROGRAMAS DEL AREA).
020410*----------------------------------------------------------------*
020420
020430 9000-SALIDA-ERRORES.
020440
020450     DISPLAY '*******************************************'
020460         UPON CONSOLE.
020470     DISPLAY 'ERROR EN PROGRAMA PGMDUPAC' UPON CONSOLE.
020480     DISPLAY 'PARRAFO  : ' WS-PARRAFO     UPON CONSOLE.
020490     DISPLAY 'ACCION   : ' AUX-ERR-ACCION UPON CONSOLE.
020500     DISPLAY 'ARCHIVO  : ' AUX-ERR-NOMBRE UPON CONSOLE.
020510     DISPLAY 'STATUS   : ' AUX-ERR-STATUS UPON CONSOLE.
020520
020530     EVALUATE W-N-ERROR
020540        WHEN 10
020550            DISPLAY 'NO SE PUDO ABRIR EL ARCHIVO DE ENTRADA.'
020560                UPON CONSOLE
020570        WHEN 11
020580            DISPLAY 'NO SE PUDO ABRIR EL ARCHIVO DE SALIDA.'
020590                UPON CONSOLE
020600        WHEN 12
020610            DISPLAY 'ERROR DE LECTURA EN ARCHIVO DE ENTRADA.'
020620                UPON CONSOLE
020630        WHEN 13
020640            DISPLAY 'TABLA DE ACTIVIDADES LLENA (MAX 500).'
020650                UPON CONSOLE
020660        WHEN 14
020670            DISPLAY 'TABLA DE PARES LLENA (MAX 250).'
020680                UPON CONSOLE
020690            DISPLAY 'PARRAFO: ' AUX-ERR-MENSAJE UPON CONSOLE
020700        WHEN 15
020710            DISPLAY 'ERROR DE GRABACION EN ARCHIVO DE SALIDA.'
020720                UPON CONSOLE
020730        WHEN 16
020740            DISPLAY 'ERROR AL CERRAR ARCHIVO DE ENTRADA.'
020750                UPON CONSOLE
020760        WHEN 17
020770            DISPLAY 'ERROR AL CERRAR ARCHIVO DE SALIDA.'
020780                UPON CONSOLE
020790        WHEN OTHER
020800            DISPLAY 'ERROR NO CLASIFICADO.' UPON CONSOLE
020810     END-EVALUATE.
020820
020830     DISPLAY '*******************************************'
020840         UPON CONSOLE.
020850
020860     GOBACK.
020870
020880 9000-F-SALIDA-ERRORES.
020890     EXIT.
