000010*----------------------------------------------------------------*
000020*  CPACTDU                                                       *
000030*  LAYOUT DE UNA ACTIVIDAD DEL ARCHIVO DE ACTIVIDADES (ENTRADA). *
000040*  USADO TAL CUAL PARA CADA FILA DE LA TABLA WS-T-ACTIVIDADES.   *
000050*----------------------------------------------------------------*
000060*  1992-03-20 JOS 9200-007 - COPY ORIGINAL.                      *
000070*  1998-12-03 MFB 9800-031 - REVISION Y2K, FECHA A 8 DIGITOS.    *
000080*----------------------------------------------------------------*
000090 05  ACTD-ID                         PIC 9(10).
000100 05  ACTD-NOMBRE                     PIC X(25).
000110 05  ACTD-FECHA                      PIC 9(08).
000120 05  ACTD-FECHA-DESGLOSE REDEFINES ACTD-FECHA.
000130     10  ACTD-ANIO                   PIC 9(04).
000140     10  ACTD-MES                    PIC 9(02).
000150     10  ACTD-DIA                    PIC 9(02).
000160 05  ACTD-HORA                       PIC 9(06).
000170 05  ACTD-HORA-DESGLOSE REDEFINES ACTD-HORA.
000180     10  ACTD-HH                     PIC 9(02).
000190     10  ACTD-MIN                    PIC 9(02).
000200     10  ACTD-SEG                    PIC 9(02).
000210 05  ACTD-DUR-SEGS                   PIC 9(06).
000220 05  ACTD-DISTANCIA-M                PIC 9(07)V99.
000230 05  ACTD-TIPO                       PIC X(10).
000240 05  ACTD-DISPOSITIVO                PIC X(20).
000250 05  ACTD-TIENE-FC                   PIC X(01).
000260 05  ACTD-FC-PROM                    PIC 9(03).
000270 05  ACTD-TIENE-POTENCIA             PIC X(01).
000280 05  ACTD-POTENCIA-PROM              PIC 9(04).
000290 05  ACTD-TIENE-CADENCIA             PIC X(01).
000300 05  ACTD-CADENCIA-PROM              PIC 9(03).
000310 05  ACTD-TIENE-TEMP                 PIC X(01).
000320 05  ACTD-TIENE-MAPA                 PIC X(01).
000330 05  ACTD-KUDOS                      PIC 9(04).
000340 05  ACTD-COMENTARIOS                PIC 9(04).
000350 05  ACTD-MANUAL                     PIC X(01).
000360 05  ACTD-VEL-PROM-MS                PIC 9(03)V99.
000370 05  ACTD-DESNIVEL-M                 PIC 9(05)V9.
000380 05  FILLER                          PIC X(11).
000390*----------------------------------------------------------------*
000400*  CAMPOS CALCULADOS EN TIEMPO DE EJECUCION (NO VIENEN DEL        *
000410*  ARCHIVO DE ENTRADA) - CARGADOS POR 2500/2520 ANTES DE ARMAR    *
000420*  LOS PARES Y DE IMPRIMIR EL REPORTE.                            *
000430*----------------------------------------------------------------*
000440 05  ACTD-PUNTAJE-CALIDAD            PIC 9(03).
000450 05  ACTD-NIVEL-CONFIANZA            PIC X(12).
