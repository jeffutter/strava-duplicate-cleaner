000010*----------------------------------------------------------------*
000020*  CPDUPPR                                                       *
000030*  LAYOUT DE UN PAR DE ACTIVIDADES POTENCIALMENTE DUPLICADAS.    *
000040*  UNA FILA POR PAR DETECTADO EN WS-T-PARES.                     *
000050*----------------------------------------------------------------*
000060*  1992-03-20 JOS 9200-007 - COPY ORIGINAL.                      *
000070*  1996-02-14 RES 9600-005 - AGREGA CAMPOS DE INDICE DE TABLA    *
000080*             (DUPR-IX-1/DUPR-IX-2) PARA EVITAR RE-BUSQUEDA AL   *
000090*             IMPRIMIR EL BLOQUE DEL PAR.                        *
000100*----------------------------------------------------------------*
000110 05  DUPR-PAR-IDS.
000120     10  DUPR-ID-1                   PIC 9(10).
000130     10  DUPR-ID-2                   PIC 9(10).
000140 05  DUPR-PAR-CLAVE REDEFINES DUPR-PAR-IDS
000150                                     PIC 9(20).
000160 05  DUPR-IX-1                       PIC 9(03) COMP.
000170 05  DUPR-IX-2                       PIC 9(03) COMP.
000180 05  DUPR-SOLAPE-PCT                 PIC 9(03)V99.
000190 05  DUPR-DIF-SEGS                   PIC 9(06).
000200 05  DUPR-DESPLAZ                    PIC S9(05).
000210 05  DUPR-ID-MANTENER                PIC 9(10).
000220 05  DUPR-ID-BORRAR                  PIC 9(10).
000230 05  DUPR-RAZON                      PIC X(60).
000240 05  DUPR-MUY-SIMILAR                PIC X(01).
000250 05  FILLER                          PIC X(05).
